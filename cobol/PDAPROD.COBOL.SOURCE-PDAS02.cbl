000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PDAS02.                                                      
000030 AUTHOR. R MICHALIK.                                                      
000040 INSTALLATION. PDA - ORDER PROCESSING.                                    
000050 DATE-WRITTEN. 01/14/1987.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  THIS PROGRAM AND ITS LISTING ARE THE PROPERTY OF              
000080*    THIS INSTALLATION.  IT IS SUBMITTED FOR THE USE OF THE               
000090*    CUSTOMER ONLY AND ON THE EXPRESS CONDITION THAT IT NOT BE            
000100*    DISCLOSED TO ANY OTHER PERSON, FIRM, OR CORPORATION.                 
000110*                                                                         
000120*****************************************************************         
000130*                 PRODUCT DEMONSTRATION APPLICATION (PDA)       *         
000140*                       COMPUWARE CORPORATION                   *         
000150*                                                               *         
000160* PROGRAM :   PDAS02                                            *         
000170*                                                               *         
000180* FUNCTION:   PROGRAM PDAS02 IS A CALLED SUBROUTINE THAT VALI-  *         
000190*             DATES AND PROCESSES ONE DIGITAL-GOODS ORDER LINE  *         
000200*             ITEM.  IN VALIDATE MODE IT CONFIRMS THE PRODUCT'S *         
000210*             DISTRIBUTION RIGHTS ARE STILL IN FORCE, THAT THE  *         
000220*             CUSTOMER DOES NOT ALREADY OWN THE TITLE AND THAT  *         
000230*             A LICENSE KEY REMAINS IN THE RUN'S LICENSE POOL.  *         
000240*             IN PROCESS MODE IT ISSUES THE NEXT LICENSE KEY    *         
000250*             AND QUEUES THE DELIVERY E-MAIL.                   *         
000260*                                                               *         
000270* FILES   :   NONE                                              *         
000280*                                                               *         
000290* NOTE    :   THE LICENSE POOL BELOW IS A RUN-LOCAL RESOURCE.   *         
000300*             WORKING-STORAGE RETAINS THE NEXT-KEY POINTER      *         
000310*             ACROSS EVERY CALL MADE BY PDAB04 DURING THE RUN   *         
000320*             SINCE THIS PROGRAM IS NOT DECLARED INITIAL.        *        
000330*                                                               *         
000340*****************************************************************         
000350*             PROGRAM CHANGE LOG                                *         
000360*             -------------------                               *         
000370*                                                               *         
000380*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
000390*  --------   --------------------  --------------------------  *         
000400*  01/14/87   R MICHALIK            ORIGINAL PROGRAM -- DIGITAL *         
000410*                                   LICENSE ISSUE/VALIDATE.      *        
000420*  11/19/88   C DEWITT              ADD ALREADY-OWNED CHECK     *         
000430*                                   AGAINST PROCESSED LICENSES. *         
000440*  02/11/98   T HOLLOWAY            Y2K -- NO 2-DIGIT YEAR      *         
000450*                                   FIELDS IN THIS PROGRAM.      *        
000460*  09/23/93   T HOLLOWAY            ADD DELIVERY E-MAIL QUEUE   *         
000470*                                   SWITCH -- REQ PDA-0447.      *        
000472*  07/16/14   S ARCHULETA           ZERO-STOCK ITEM WITH AN OPEN*         
000474*                                   POOL SLOT WAS PASSING VALI- *         
000476*                                   DATION AND ISSUING A        *         
000478*                                   LICENSE.  POOL NOW TREATED  *         
000479*                                   AS EMPTY WHEN STOCK NOT > 0 *         
000480*                                   -- REQ PDA-0529.            *         
000481*  09/10/14   S ARCHULETA           ALREADY-OWNED WAS BEING     *         
000483*                                   CHECKED BEFORE THE POOL/    *         
000484*                                   STOCK CHECK -- AN ITEM BOTH *         
000485*                                   OWNED AND OUT OF LICENSE    *         
000486*                                   WAS RETURNING ALREADY_OWNED *         
000487*                                   INSTEAD OF LICENSE_UNAVAIL- *         
000488*                                   ABLE.  CHECKS RESEQUENCED.  *         
000489*                                   REQ PDA-0534.                *        
000490*****************************************************************         
000492     EJECT                                                                
000500 ENVIRONMENT DIVISION.                                                    
000510                                                                          
000520 CONFIGURATION SECTION.                                                   
000530                                                                          
000540 SPECIAL-NAMES.                                                           
000550     C01 IS TOP-OF-FORM.                                                  
000560                                                                          
000570 DATA DIVISION.                                                           
000580                                                                          
000590 WORKING-STORAGE SECTION.                                                 
000600                                                                          
000610                                                                          
000620*****************************************************************         
000630*    SWITCHES                                                   *         
000640*****************************************************************         
000650                                                                          
000660 01  WS-SWITCHES.                                                         
000670     05  WS-POOL-EMPTY-SW          PIC X VALUE 'N'.                       
000680         88  WS-POOL-IS-EMPTY             VALUE 'Y'.                      
000690                                                                          
000700*****************************************************************         
000710*    MISCELLANEOUS WORK FIELDS                                  *         
000720*****************************************************************         
000730                                                                          
000740 01  WS-MISCELLANEOUS-FIELDS.                                             
000750     05  WS-NEW-STOCK-QTY          PIC S9(07) COMP-3 VALUE ZERO.          
000760     05  WS-NEW-STOCK-RAW          REDEFINES WS-NEW-STOCK-QTY             
000770                                   PIC X(04).                             
000780     05  WS-DELIV-EMAIL            PIC X(60) VALUE SPACES.                
000790     05  FILLER                    REDEFINES WS-DELIV-EMAIL.              
000800         07  WS-DELIV-EMAIL-C1     PIC X.                                 
000810         07  FILLER                PIC X(59).                             
000820                                                                          
000830*****************************************************************         
000840*    RUN-LOCAL LICENSE KEY POOL -- TEN KEYS PER RUN, ISSUED IN  *         
000850*    SEQUENCE.  WS-POOL-NEXT-IDX IS 77-LEVEL SO IT KEEPS ITS    *         
000860*    VALUE FROM CALL TO CALL WITHOUT RELOADING.                 *         
000870*****************************************************************         
000880                                                                          
000890 77  WS-POOL-NEXT-IDX              PIC S9(04) COMP VALUE +1.              
000900 77  WS-POOL-MAX                   PIC S9(04) COMP VALUE +10.             
000910                                                                          
000920 01  WS-LICENSE-POOL-LIT.                                                 
000930     05  FILLER  PIC X(16)  VALUE 'LICPDA-00001-KEY'.                     
000940     05  FILLER  PIC X(16)  VALUE 'LICPDA-00002-KEY'.                     
000950     05  FILLER  PIC X(16)  VALUE 'LICPDA-00003-KEY'.                     
000960     05  FILLER  PIC X(16)  VALUE 'LICPDA-00004-KEY'.                     
000970     05  FILLER  PIC X(16)  VALUE 'LICPDA-00005-KEY'.                     
000980     05  FILLER  PIC X(16)  VALUE 'LICPDA-00006-KEY'.                     
000990     05  FILLER  PIC X(16)  VALUE 'LICPDA-00007-KEY'.                     
001000     05  FILLER  PIC X(16)  VALUE 'LICPDA-00008-KEY'.                     
001010     05  FILLER  PIC X(16)  VALUE 'LICPDA-00009-KEY'.                     
001020     05  FILLER  PIC X(16)  VALUE 'LICPDA-00010-KEY'.                     
001030                                                                          
001040 01  WS-LICENSE-POOL  REDEFINES WS-LICENSE-POOL-LIT.                      
001050     05  WS-POOL-KEY  OCCURS 10 TIMES                                     
001060                     INDEXED BY WS-POOL-IDX                               
001070                     PIC X(16).                                           
001080                                                                          
001090     EJECT                                                                
001100*****************************************************************         
001110*    L I N K A G E     S E C T I O N                            *         
001120*****************************************************************         
001130                                                                          
001140 LINKAGE SECTION.                                                         
001150                                                                          
001160     COPY PDAHLINK.                                                       
001170                                                                          
001180     EJECT                                                                
001190*****************************************************************         
001200*    P R O C E D U R E    D I V I S I O N                       *         
001210*****************************************************************         
001220                                                                          
001230 PROCEDURE DIVISION USING PDA-ITEM-LINKAGE.                               
001240                                                                          
001250                                                                          
001260 P00000-MAINLINE.                                                         
001270                                                                          
001280     IF LK-MODE-VALIDATE                                                  
001290         PERFORM P10000-VALIDATE THRU P10000-EXIT                         
001300     ELSE                                                                 
001310         PERFORM P15000-PROCESS  THRU P15000-EXIT.                        
001320                                                                          
001330     GOBACK.                                                              
001340                                                                          
001350 P00000-EXIT.                                                             
001360     EXIT.                                                                
001370     EJECT                                                                
001380*****************************************************************         
001390*    PARAGRAPH:  P10000-VALIDATE                                *         
001400*    FUNCTION :  CONFIRM DISTRIBUTION RIGHTS, THEN ON-HAND      *         
001405*                STOCK AND LICENSE POOL AVAILABILITY, THEN      *         
001408*                OWNERSHIP -- IN THAT ORDER.                    *         
001420*****************************************************************         
001430                                                                          
001440 P10000-VALIDATE.                                                         
001450                                                                          
001460     IF LK-PROD-IS-ACTIVE NOT = 'Y' OR LK-PROD-STOCK-QTY < 0              
001470         MOVE 'DISTRIBUTION_RIGHTS_EXPIRED' TO LK-ERROR-CODE              
001480         GO TO P10000-EXIT.                                               
001490                                                                          
001540     MOVE 'N' TO WS-POOL-EMPTY-SW.                                        
001550     IF WS-POOL-NEXT-IDX > WS-POOL-MAX                                    
001560         MOVE 'Y' TO WS-POOL-EMPTY-SW.                                    
001565     IF LK-PROD-STOCK-QTY NOT > 0                                         
001568         MOVE 'Y' TO WS-POOL-EMPTY-SW.                                    
001570                                                                          
001580     IF WS-POOL-IS-EMPTY                                                  
001585         MOVE 'LICENSE_UNAVAILABLE' TO LK-ERROR-CODE                      
001588         GO TO P10000-EXIT.                                               
001590                                                                          
001595     IF LK-ITEM-ALREADY-OWNED                                             
001598         MOVE 'ALREADY_OWNED' TO LK-ERROR-CODE.                           
001600                                                                          
001610 P10000-EXIT.                                                             
001620     EXIT.                                                                
001630     EJECT                                                                
001640*****************************************************************         
001650*    PARAGRAPH:  P15000-PROCESS                                 *         
001660*    FUNCTION :  DECREMENT STOCK, ISSUE THE NEXT LICENSE KEY    *         
001670*                FROM THE RUN-LOCAL POOL AND QUEUE THE E-MAIL.  *         
001680*****************************************************************         
001690                                                                          
001700 P15000-PROCESS.                                                          
001710                                                                          
001720     COMPUTE WS-NEW-STOCK-QTY = LK-PROD-STOCK-QTY -                       
001730                                 LK-ITEM-QUANTITY.                        
001740                                                                          
001750     IF WS-NEW-STOCK-RAW = LOW-VALUES                                     
001760         MOVE ZERO TO WS-NEW-STOCK-QTY.                                   
001770                                                                          
001780     MOVE WS-NEW-STOCK-QTY TO LK-PROD-STOCK-QTY.                          
001790                                                                          
001800     SET WS-POOL-IDX TO WS-POOL-NEXT-IDX.                                 
001810     MOVE WS-POOL-KEY (WS-POOL-IDX) TO LK-LICENSE-KEY-OUT.                
001820     ADD 1 TO WS-POOL-NEXT-IDX.                                           
001830                                                                          
001840     MOVE LK-ITEM-META-DELIV-EMAIL TO WS-DELIV-EMAIL.                     
001850                                                                          
001860     IF WS-DELIV-EMAIL-C1 = SPACE                                         
001870         MOVE 'customer@example.com' TO WS-DELIV-EMAIL                    
001880         MOVE WS-DELIV-EMAIL TO LK-ITEM-META-DELIV-EMAIL.                 
001890                                                                          
001900     MOVE 'Y' TO LK-EMAIL-SEND-SW.                                        
001910                                                                          
001920 P15000-EXIT.                                                             
001930     EXIT.                                                                

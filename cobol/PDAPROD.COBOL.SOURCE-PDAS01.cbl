000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PDAS01.                                                      
000030 AUTHOR. R MICHALIK.                                                      
000040 INSTALLATION. PDA - ORDER PROCESSING.                                    
000050 DATE-WRITTEN. 01/14/1987.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  THIS PROGRAM AND ITS LISTING ARE THE PROPERTY OF              
000080*    THIS INSTALLATION.  IT IS SUBMITTED FOR THE USE OF THE               
000090*    CUSTOMER ONLY AND ON THE EXPRESS CONDITION THAT IT NOT BE            
000100*    DISCLOSED TO ANY OTHER PERSON, FIRM, OR CORPORATION.                 
000110*                                                                         
000120*****************************************************************         
000130*                 PRODUCT DEMONSTRATION APPLICATION (PDA)       *         
000140*                       COMPUWARE CORPORATION                   *         
000150*                                                               *         
000160* PROGRAM :   PDAS01                                            *         
000170*                                                               *         
000180* FUNCTION:   PROGRAM PDAS01 IS A CALLED SUBROUTINE THAT VALI-  *         
000190*             DATES AND PROCESSES ONE PHYSICAL-GOODS ORDER LINE *         
000200*             ITEM.  IN VALIDATE MODE IT CONFIRMS THE ITEM'S    *         
000210*             WAREHOUSE CODE AND CHECKS STOCK ON HAND.  IN      *         
000220*             PROCESS MODE IT DECREMENTS STOCK, RAISES THE      *         
000230*             LOW-STOCK ALERT SWITCH WHEN STOCK FALLS BELOW     *         
000240*             THE REORDER THRESHOLD AND RETURNS THE STANDARD    *         
000250*             DELIVERY DAYS FOR THE ITEM'S WAREHOUSE.            *        
000260*                                                               *         
000270* FILES   :   NONE                                              *         
000280*                                                               *         
000290* CALLS   :   PDAS06   (DELIVERY DAYS LOOKUP SERVICE)           *         
000300*                                                               *         
000310*****************************************************************         
000320*             PROGRAM CHANGE LOG                                *         
000330*             -------------------                               *         
000340*                                                               *         
000350*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
000360*  --------   --------------------  --------------------------  *         
000370*  01/14/87   R MICHALIK            ORIGINAL PROGRAM -- PHYSICAL*         
000380*                                   ITEM STOCK CHECK/DECREMENT.  *        
000390*  04/08/91   C DEWITT              ADD LOW STOCK ALERT SWITCH  *         
000400*                                   -- REQ PDA-0233.             *        
000410*  02/11/98   T HOLLOWAY            Y2K -- NO 2-DIGIT YEAR      *         
000420*                                   FIELDS IN THIS PROGRAM.      *        
000430*  05/17/11   J PELLETIER           CALL PDAS06 FOR DELIVERY    *         
000440*                                   DAYS INSTEAD OF IN-LINE      *        
000450*                                   WAREHOUSE TABLE LOOKUP.      *        
000460*****************************************************************         
000470     EJECT                                                                
000480 ENVIRONMENT DIVISION.                                                    
000490                                                                          
000500 CONFIGURATION SECTION.                                                   
000510                                                                          
000520 SPECIAL-NAMES.                                                           
000530     C01 IS TOP-OF-FORM.                                                  
000540                                                                          
000550 DATA DIVISION.                                                           
000560                                                                          
000570 WORKING-STORAGE SECTION.                                                 
000580                                                                          
000590                                                                          
000600*****************************************************************         
000610*    SWITCHES                                                   *         
000620*****************************************************************         
000630                                                                          
000640 01  WS-SWITCHES.                                                         
000650     05  WS-WHSE-VALID-SW         PIC X VALUE 'N'.                        
000660         88  WS-WHSE-IS-VALID            VALUE 'Y'.                       
000670                                                                          
000680*****************************************************************         
000690*    MISCELLANEOUS WORK FIELDS                                  *         
000700*****************************************************************         
000710                                                                          
000720 01  WS-MISCELLANEOUS-FIELDS.                                             
000730     05  WS-WHSE-CODE              PIC X(02) VALUE SPACES.                
000740     05  FILLER                    REDEFINES WS-WHSE-CODE.                
000750         07  WS-WHSE-C1            PIC X.                                 
000760         07  WS-WHSE-C2            PIC X.                                 
000770     05  WS-NEW-STOCK-QTY          PIC S9(07) COMP-3 VALUE ZERO.          
000780     05  WS-NEW-STOCK-RAW          REDEFINES WS-NEW-STOCK-QTY             
000790                                   PIC X(04).                             
000800                                                                          
000810*****************************************************************         
000820*    DELIVERY DAYS LOOKUP PARAMETER AREA                        *         
000830*****************************************************************         
000840                                                                          
000850     COPY PDAS06CY.                                                       
000860                                                                          
000870     EJECT                                                                
000880*****************************************************************         
000890*    L I N K A G E     S E C T I O N                            *         
000900*****************************************************************         
000910                                                                          
000920 LINKAGE SECTION.                                                         
000930                                                                          
000940     COPY PDAHLINK.                                                       
000950                                                                          
000960     EJECT                                                                
000970*****************************************************************         
000980*    P R O C E D U R E    D I V I S I O N                       *         
000990*****************************************************************         
001000                                                                          
001010 PROCEDURE DIVISION USING PDA-ITEM-LINKAGE.                               
001020                                                                          
001030                                                                          
001040 P00000-MAINLINE.                                                         
001050                                                                          
001060     IF LK-MODE-VALIDATE                                                  
001070         PERFORM P10000-VALIDATE THRU P10000-EXIT                         
001080     ELSE                                                                 
001090         PERFORM P15000-PROCESS  THRU P15000-EXIT.                        
001100                                                                          
001110     GOBACK.                                                              
001120                                                                          
001130 P00000-EXIT.                                                             
001140     EXIT.                                                                
001150     EJECT                                                                
001160*****************************************************************         
001170*    PARAGRAPH:  P10000-VALIDATE                                *         
001180*    FUNCTION :  CONFIRM THE ITEM'S WAREHOUSE CODE AND STOCK    *         
001190*                ON HAND.                                       *         
001200*****************************************************************         
001210                                                                          
001220 P10000-VALIDATE.                                                         
001230                                                                          
001240     MOVE LK-ITEM-META-WAREHOUSE TO WS-WHSE-CODE.                         
001250     PERFORM P10500-CHECK-WAREHOUSE THRU P10500-EXIT.                     
001260                                                                          
001270     IF NOT WS-WHSE-IS-VALID                                              
001280         MOVE 'WAREHOUSE_UNAVAILABLE' TO LK-ERROR-CODE                    
001290         GO TO P10000-EXIT.                                               
001300                                                                          
001310     IF LK-PROD-IS-ACTIVE NOT = 'Y'                                       
001320         MOVE 'OUT_OF_STOCK' TO LK-ERROR-CODE                             
001330         GO TO P10000-EXIT.                                               
001340                                                                          
001350     IF LK-PROD-STOCK-QTY < LK-ITEM-QUANTITY                              
001360         MOVE 'OUT_OF_STOCK' TO LK-ERROR-CODE.                            
001370                                                                          
001380 P10000-EXIT.                                                             
001390     EXIT.                                                                
001400     EJECT                                                                
001410*****************************************************************         
001420*    PARAGRAPH:  P10500-CHECK-WAREHOUSE                         *         
001430*    FUNCTION :  REJECT A BLANK WAREHOUSE CODE OUTRIGHT, THEN   *         
001440*                CALL PDAS06 TO CONFIRM THE CODE IS ONE THIS    *         
001450*                SHOP ACTUALLY SHIPS FROM.                       *        
001460*****************************************************************         
001470                                                                          
001480 P10500-CHECK-WAREHOUSE.                                                  
001490                                                                          
001500     MOVE 'N' TO WS-WHSE-VALID-SW.                                        
001510                                                                          
001520     IF WS-WHSE-C1 = SPACE OR WS-WHSE-C2 = SPACE                          
001530         GO TO P10500-EXIT.                                               
001540                                                                          
001550     MOVE WS-WHSE-CODE TO PDAS06-WAREHOUSE-CODE.                          
001560     CALL 'PDAS06' USING PDAS06-PARMS.                                    
001570                                                                          
001580     IF PDAS06-WHSE-VALID                                                 
001590         MOVE 'Y' TO WS-WHSE-VALID-SW.                                    
001600                                                                          
001610 P10500-EXIT.                                                             
001620     EXIT.                                                                
001630     EJECT                                                                
001640*****************************************************************         
001650*    PARAGRAPH:  P15000-PROCESS                                 *         
001660*    FUNCTION :  DECREMENT STOCK, RAISE THE LOW-STOCK ALERT     *         
001670*                SWITCH IF NEEDED, AND RETURN DELIVERY DAYS.    *         
001680*****************************************************************         
001690                                                                          
001700 P15000-PROCESS.                                                          
001710                                                                          
001720     COMPUTE WS-NEW-STOCK-QTY = LK-PROD-STOCK-QTY -                       
001730                                 LK-ITEM-QUANTITY.                        
001740                                                                          
001750     IF WS-NEW-STOCK-RAW = LOW-VALUES                                     
001760         MOVE ZERO TO WS-NEW-STOCK-QTY.                                   
001770                                                                          
001780     MOVE WS-NEW-STOCK-QTY TO LK-PROD-STOCK-QTY.                          
001790                                                                          
001800     IF WS-NEW-STOCK-QTY < 5                                              
001810         MOVE 'Y' TO LK-LOW-STOCK-ALERT-SW.                               
001820                                                                          
001830     MOVE LK-ITEM-META-WAREHOUSE TO WS-WHSE-CODE.                         
001840     MOVE WS-WHSE-CODE            TO PDAS06-WAREHOUSE-CODE.               
001850     CALL 'PDAS06' USING PDAS06-PARMS.                                    
001860     MOVE PDAS06-DELIVERY-DAYS    TO LK-ITEM-META-DELIV-DAYS.             
001870                                                                          
001880 P15000-EXIT.                                                             
001890     EXIT.                                                                

000010*****************************************************************         
000020* PRODUCT DEMONSTRATION APPLICATION (PDA)                        *        
000030*                                                                *        
000040* ORDER FAILURE CLASSIFICATION AND SUMMARY REPORT WORK AREAS    *         
000050*                                                                *        
000060*****************************************************************         
000070*                                                                         
000080 77  WS-PDA-FAILURE-TABLE-MAX    PIC S9(04) COMP  VALUE +20.              
000090*                                                                         
000100 01  WS-PDA-FAILURE-GENERAL.                                              
000110     05  WS-PDA-FAILURE-CATEGORY PIC X(04)       VALUE SPACES.            
000120         88  PDA-VALIDATION-FAIL                 VALUE 'VALD'.            
000130         88  PDA-REVIEW-FAIL                     VALUE 'RVUE'.            
000140         88  PDA-PAYMENT-FAIL                     VALUE 'PYMT'.           
000150         88  PDA-INTERNAL-FAIL                    VALUE 'INTL'.           
000160*                                                                         
000170*****************************************************************         
000180*    PDA SUMMARY REPORT BANNER LINES                             *        
000190*****************************************************************         
000200*                                                                         
000210 01  WS-PDA-RPT-BANNER-AREA.                                              
000220     05  WPRB-BANNER-01          PIC X(80)       VALUE ALL '*'.           
000230     05  WPRB-BANNER-02.                                                  
000240         10 FILLER               PIC X(01)       VALUE '*'.               
000250         10 FILLER               PIC X(78)       VALUE SPACES.            
000260         10 FILLER               PIC X(01)       VALUE '*'.               
000270     05  WPRB-BANNER-03.                                                  
000280         10 FILLER               PIC X(01)       VALUE '*'.               
000290         10 FILLER               PIC X(78)       VALUE                    
000300         '   ORDER PROCESSING ENGINE - RUN SUMMARY REPORT '.              
000310         10 FILLER               PIC X(01)       VALUE '*'.               
000320     05  WPRB-BANNER-04.                                                  
000330         10 FILLER               PIC X(01)       VALUE '*'.               
000340         10 FILLER               PIC X(78)       VALUE SPACES.            
000350         10 FILLER               PIC X(01)       VALUE '*'.               
000360     05  WPRB-BANNER-05          PIC X(80)       VALUE ALL '*'.           
000370*                                                                         
000380*****************************************************************         
000390*    PDA SUMMARY REPORT CONTROL-TOTAL LINES                      *        
000400*****************************************************************         
000410*                                                                         
000420 01  WS-PDA-RPT-TOTAL-01.                                                 
000430     05  FILLER                  PIC X(01)       VALUE SPACES.            
000440     05  FILLER                  PIC X(20)       VALUE                    
000450         'ORDERS READ........='.                                          
000460     05  WPRT-ORDER-COUNT        PIC ZZZ,ZZ9.                             
000470     05  FILLER                  PIC X(52)       VALUE SPACES.            
000480*                                                                         
000490 01  WS-PDA-RPT-TOTAL-02.                                                 
000500     05  FILLER                  PIC X(01)       VALUE SPACES.            
000510     05  FILLER                  PIC X(20)       VALUE                    
000520         'ORDERS PROCESSED...='.                                          
000530     05  WPRT-PROCESSED-COUNT    PIC ZZZ,ZZ9.                             
000540     05  FILLER                  PIC X(52)       VALUE SPACES.            
000550*                                                                         
000560 01  WS-PDA-RPT-TOTAL-03.                                                 
000570     05  FILLER                  PIC X(01)       VALUE SPACES.            
000580     05  FILLER                  PIC X(20)       VALUE                    
000590         'ORDERS FAILED.......'.                                          
000600     05  WPRT-FAILED-COUNT       PIC ZZZ,ZZ9.                             
000610     05  FILLER                  PIC X(52)       VALUE SPACES.            
000620*                                                                         
000630 01  WS-PDA-RPT-TOTAL-04.                                                 
000640     05  FILLER                  PIC X(01)       VALUE SPACES.            
000650     05  FILLER                  PIC X(20)       VALUE                    
000660         'PENDING APPROVAL....'.                                          
000670     05  WPRT-PENDING-COUNT      PIC ZZZ,ZZ9.                             
000680     05  FILLER                  PIC X(52)       VALUE SPACES.            
000690*                                                                         
000700 01  WS-PDA-RPT-FAILBRK-HDG.                                              
000710     05  FILLER                  PIC X(01)       VALUE SPACES.            
000720     05  FILLER                  PIC X(30)       VALUE                    
000730         'FAILURE BREAKDOWN BY REASON :'.                                 
000740     05  FILLER                  PIC X(49)       VALUE SPACES.            
000750*                                                                         
000760 01  WS-PDA-RPT-FAILBRK-LINE.                                             
000770     05  FILLER                  PIC X(03)       VALUE SPACES.            
000780     05  WPRF-ERROR-CODE         PIC X(30)       VALUE SPACES.            
000790     05  FILLER                  PIC X(03)       VALUE SPACES.            
000800     05  WPRF-ERROR-COUNT        PIC ZZZ,ZZ9.                             
000810     05  FILLER                  PIC X(41)       VALUE SPACES.            

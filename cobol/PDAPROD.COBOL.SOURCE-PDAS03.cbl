000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PDAS03.                                                      
000030 AUTHOR. C DEWITT.                                                        
000040 INSTALLATION. PDA - ORDER PROCESSING.                                    
000050 DATE-WRITTEN. 11/19/1988.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  THIS PROGRAM AND ITS LISTING ARE THE PROPERTY OF              
000080*    THIS INSTALLATION.  IT IS SUBMITTED FOR THE USE OF THE               
000090*    CUSTOMER ONLY AND ON THE EXPRESS CONDITION THAT IT NOT BE            
000100*    DISCLOSED TO ANY OTHER PERSON, FIRM, OR CORPORATION.                 
000110*                                                                         
000120*****************************************************************         
000130*                 PRODUCT DEMONSTRATION APPLICATION (PDA)       *         
000140*                       COMPUWARE CORPORATION                   *         
000150*                                                               *         
000160* PROGRAM :   PDAS03                                            *         
000170*                                                               *         
000180* FUNCTION:   PROGRAM PDAS03 IS A CALLED SUBROUTINE THAT VALI-  *         
000190*             DATES AND PROCESSES ONE PRE-ORDER LINE ITEM.  IN  *         
000200*             VALIDATE MODE IT PARSES THE PRODUCT'S RELEASE     *         
000210*             DATE, CONFIRMS IT HAS NOT ALREADY PASSED AND      *         
000220*             CONFIRMS ALLOCATION IS AVAILABLE.  IN PROCESS     *         
000230*             MODE IT COMPUTES THE CANCEL-BY DATE (RELEASE      *         
000240*             DATE LESS SEVEN DAYS), STAMPS THE RELEASE DATE,   *         
000250*             LOOKS UP DELIVERY DAYS AND APPLIES THE PRE-ORDER  *         
000260*             DISCOUNT TO THE LINE ITEM PRICE.                  *         
000270*                                                               *         
000280* FILES   :   NONE                                              *         
000290*                                                               *         
000300* CALLS   :   PDAS06   (DELIVERY DAYS LOOKUP SERVICE)           *         
000310*                                                               *         
000320*****************************************************************         
000330*             PROGRAM CHANGE LOG                                *         
000340*             -------------------                               *         
000350*                                                               *         
000360*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
000370*  --------   --------------------  --------------------------  *         
000380*  11/19/88   C DEWITT              ORIGINAL PROGRAM -- RELEASE *         
000390*                                   DATE / CANCEL-BY DATE CALC.  *        
000400*  02/11/98   T HOLLOWAY            Y2K -- 4-DIGIT YEAR USED    *         
000410*                                   THROUGHOUT. NO 2-DIGIT YEAR *         
000420*                                   COMPARES REMAIN.             *        
000430*  07/30/99   M OKAFOR              Y2K FOLLOW-UP -- CENTURY    *         
000440*                                   RULE ADDED TO LEAP YEAR      *        
000450*                                   TEST FOR YEAR 2000.          *        
000460*  05/17/11   J PELLETIER           CALL PDAS06 FOR DELIVERY    *         
000470*                                   DAYS INSTEAD OF IN-LINE      *        
000480*                                   WAREHOUSE TABLE LOOKUP.      *        
000490*****************************************************************         
000500     EJECT                                                                
000510 ENVIRONMENT DIVISION.                                                    
000520                                                                          
000530 CONFIGURATION SECTION.                                                   
000540                                                                          
000550 SPECIAL-NAMES.                                                           
000560     C01 IS TOP-OF-FORM.                                                  
000570                                                                          
000580 DATA DIVISION.                                                           
000590                                                                          
000600 WORKING-STORAGE SECTION.                                                 
000610                                                                          
000620                                                                          
000630*****************************************************************         
000640*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *         
000650*****************************************************************         
000660                                                                          
000670 77  WS-SUB1                       PIC S9(04) COMP VALUE +0.              
000680                                                                          
000690*****************************************************************         
000700*    SWITCHES                                                   *         
000710*****************************************************************         
000720                                                                          
000730 01  WS-SWITCHES.                                                         
000740     05  WS-DATE-VALID-SW          PIC X VALUE 'N'.                       
000750         88  WS-DATE-IS-VALID            VALUE 'Y'.                       
000760     05  WS-LEAP-YEAR-SW           PIC X VALUE 'N'.                       
000770         88  WS-YEAR-IS-LEAP              VALUE 'Y'.                      
000780                                                                          
000790*****************************************************************         
000800*    RELEASE DATE / TODAY'S DATE WORK AREAS                     *         
000810*****************************************************************         
000820                                                                          
000830 01  WS-REL-DATE-ALPHA.                                                   
000840     05  WS-REL-YYYY-A             PIC X(04) VALUE SPACES.                
000850     05  WS-REL-MM-A               PIC X(02) VALUE SPACES.                
000860     05  WS-REL-DD-A               PIC X(02) VALUE SPACES.                
000870                                                                          
000880 01  WS-REL-DATE-GROUP.                                                   
000890     05  WS-REL-YYYY               PIC 9(04) VALUE ZERO.                  
000900     05  WS-REL-MM                 PIC 9(02) VALUE ZERO.                  
000910     05  WS-REL-DD                 PIC 9(02) VALUE ZERO.                  
000920 01  WS-REL-DATE-NUM  REDEFINES WS-REL-DATE-GROUP                         
000930                                   PIC 9(08).                             
000940                                                                          
000950 01  WS-TODAY-DATE-GROUP.                                                 
000960     05  WS-TDY-YYYY               PIC 9(04) VALUE ZERO.                  
000970     05  WS-TDY-MM                 PIC 9(02) VALUE ZERO.                  
000980     05  WS-TDY-DD                 PIC 9(02) VALUE ZERO.                  
000990 01  WS-TODAY-DATE-NUM REDEFINES WS-TODAY-DATE-GROUP                      
001000                                   PIC 9(08).                             
001010                                                                          
001020 01  WS-CANCEL-DATE-GROUP.                                                
001030     05  WS-CANCEL-YYYY            PIC 9(04) VALUE ZERO.                  
001040     05  WS-CANCEL-MM              PIC 9(02) VALUE ZERO.                  
001050     05  WS-CANCEL-DD              PIC S9(03) VALUE ZERO.                 
001060                                                                          
001070 01  WS-CANCEL-DATE-ALPHA          PIC X(10) VALUE SPACES.                
001080                                                                          
001090*****************************************************************         
001100*    LEAP YEAR TEST WORK FIELDS (DIVIDE/REMAINDER METHOD)       *         
001110*****************************************************************         
001120                                                                          
001130 01  WS-LEAP-TEST-FIELDS.                                                 
001140     05  WS-LT-YEAR                PIC 9(04) VALUE ZERO.                  
001150     05  WS-LT-QUOT                PIC 9(04) VALUE ZERO.                  
001160     05  WS-LT-REM-4                PIC 9(04) VALUE ZERO.                 
001170     05  WS-LT-REM-100               PIC 9(04) VALUE ZERO.                
001180     05  WS-LT-REM-400               PIC 9(04) VALUE ZERO.                
001190                                                                          
001200*****************************************************************         
001210*    DAYS-PER-MONTH TABLES (NON-LEAP AND LEAP FEBRUARY)         *         
001220*****************************************************************         
001230                                                                          
001240 01  WS-DAYS-IN-MONTH-LIT.                                                
001250     05  FILLER                    PIC 9(02) VALUE 31.                    
001260     05  FILLER                    PIC 9(02) VALUE 28.                    
001270     05  FILLER                    PIC 9(02) VALUE 31.                    
001280     05  FILLER                    PIC 9(02) VALUE 30.                    
001290     05  FILLER                    PIC 9(02) VALUE 31.                    
001300     05  FILLER                    PIC 9(02) VALUE 30.                    
001310     05  FILLER                    PIC 9(02) VALUE 31.                    
001320     05  FILLER                    PIC 9(02) VALUE 31.                    
001330     05  FILLER                    PIC 9(02) VALUE 30.                    
001340     05  FILLER                    PIC 9(02) VALUE 31.                    
001350     05  FILLER                    PIC 9(02) VALUE 30.                    
001360     05  FILLER                    PIC 9(02) VALUE 31.                    
001370                                                                          
001380 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-LIT.                     
001390     05  WS-DIM                    OCCURS 12 TIMES PIC 9(02).             
001400                                                                          
001410*****************************************************************         
001420*    MISCELLANEOUS WORK FIELDS                                  *         
001430*****************************************************************         
001440                                                                          
001450 01  WS-MISCELLANEOUS-FIELDS.                                             
001460     05  WS-PREV-MONTH             PIC 9(02) VALUE ZERO.                  
001470     05  WS-NEW-STOCK-QTY          PIC S9(07) COMP-3 VALUE ZERO.          
001480     05  WS-NEW-STOCK-RAW          REDEFINES WS-NEW-STOCK-QTY             
001490                                   PIC X(04).                             
001500     05  WS-WHSE-CODE              PIC X(02) VALUE SPACES.                
001510                                                                          
001520     COPY PDAS06CY.                                                       
001530                                                                          
001540     EJECT                                                                
001550*****************************************************************         
001560*    L I N K A G E     S E C T I O N                            *         
001570*****************************************************************         
001580                                                                          
001590 LINKAGE SECTION.                                                         
001600                                                                          
001610     COPY PDAHLINK.                                                       
001620                                                                          
001630     EJECT                                                                
001640*****************************************************************         
001650*    P R O C E D U R E    D I V I S I O N                       *         
001660*****************************************************************         
001670                                                                          
001680 PROCEDURE DIVISION USING PDA-ITEM-LINKAGE.                               
001690                                                                          
001700                                                                          
001710 P00000-MAINLINE.                                                         
001720                                                                          
001730     MOVE LK-TODAY-YYYY TO WS-TDY-YYYY.                                   
001740     MOVE LK-TODAY-MM   TO WS-TDY-MM.                                     
001750     MOVE LK-TODAY-DD   TO WS-TDY-DD.                                     
001760                                                                          
001770     PERFORM P10100-PARSE-RELEASE-DATE THRU P10100-EXIT.                  
001780                                                                          
001790     IF LK-MODE-VALIDATE                                                  
001800         PERFORM P10000-VALIDATE THRU P10000-EXIT                         
001810     ELSE                                                                 
001820         PERFORM P15000-PROCESS  THRU P15000-EXIT.                        
001830                                                                          
001840     GOBACK.                                                              
001850                                                                          
001860 P00000-EXIT.                                                             
001870     EXIT.                                                                
001880     EJECT                                                                
001890*****************************************************************         
001900*    PARAGRAPH:  P10100-PARSE-RELEASE-DATE                      *         
001910*    FUNCTION :  BREAK THE PRODUCT'S RELEASE DATE, FORMAT       *         
001920*                'YYYY-MM-DD', INTO WS-REL-DATE-GROUP.  SETS    *         
001930*                WS-DATE-VALID-SW OFF WHEN THE STRING DOES NOT  *         
001940*                PARSE.                                         *         
001950*****************************************************************         
001960                                                                          
001970 P10100-PARSE-RELEASE-DATE.                                               
001980                                                                          
001990     MOVE 'N' TO WS-DATE-VALID-SW.                                        
002000                                                                          
002010     IF LK-PROD-META-RELEASE-DATE(5:1) NOT = '-'                          
002020        OR LK-PROD-META-RELEASE-DATE(8:1) NOT = '-'                       
002030         GO TO P10100-EXIT.                                               
002040                                                                          
002050     MOVE LK-PROD-META-RELEASE-DATE(1:4) TO WS-REL-YYYY-A.                
002060     MOVE LK-PROD-META-RELEASE-DATE(6:2) TO WS-REL-MM-A.                  
002070     MOVE LK-PROD-META-RELEASE-DATE(9:2) TO WS-REL-DD-A.                  
002080                                                                          
002090     IF WS-REL-YYYY-A NOT NUMERIC                                         
002100        OR WS-REL-MM-A NOT NUMERIC                                        
002110        OR WS-REL-DD-A NOT NUMERIC                                        
002120         GO TO P10100-EXIT.                                               
002130                                                                          
002140     MOVE WS-REL-YYYY-A TO WS-REL-YYYY.                                   
002150     MOVE WS-REL-MM-A   TO WS-REL-MM.                                     
002160     MOVE WS-REL-DD-A   TO WS-REL-DD.                                     
002170                                                                          
002180     IF WS-REL-MM < 1 OR WS-REL-MM > 12                                   
002190         GO TO P10100-EXIT.                                               
002200                                                                          
002210     IF WS-REL-DD < 1 OR WS-REL-DD > 31                                   
002220         GO TO P10100-EXIT.                                               
002230                                                                          
002240     MOVE 'Y' TO WS-DATE-VALID-SW.                                        
002250                                                                          
002260 P10100-EXIT.                                                             
002270     EXIT.                                                                
002280     EJECT                                                                
002290*****************************************************************         
002300*    PARAGRAPH:  P10000-VALIDATE                                *         
002310*    FUNCTION :  RUN THE FOUR PRE-ORDER VALIDATION CHECKS IN    *         
002320*                SPEC ORDER.                                    *         
002330*****************************************************************         
002340                                                                          
002350 P10000-VALIDATE.                                                         
002360                                                                          
002370     IF NOT WS-DATE-IS-VALID                                              
002380         MOVE 'INVALID_RELEASE_DATE' TO LK-ERROR-CODE                     
002390         GO TO P10000-EXIT.                                               
002400                                                                          
002410     IF LK-PROD-IS-ACTIVE NOT = 'Y' OR LK-PROD-STOCK-QTY < 0              
002420         MOVE 'PRE_ORDER_SOLD_OUT' TO LK-ERROR-CODE                       
002430         GO TO P10000-EXIT.                                               
002440                                                                          
002450     IF WS-REL-DATE-NUM NOT > WS-TODAY-DATE-NUM                           
002460         MOVE 'RELEASE_DATE_PASSED' TO LK-ERROR-CODE                      
002470         GO TO P10000-EXIT.                                               
002480                                                                          
002490     IF LK-PROD-STOCK-QTY < LK-ITEM-QUANTITY                              
002500         MOVE 'PRE_ORDER_SOLD_OUT' TO LK-ERROR-CODE.                      
002510                                                                          
002520 P10000-EXIT.                                                             
002530     EXIT.                                                                
002540     EJECT                                                                
002550*****************************************************************         
002560*    PARAGRAPH:  P15000-PROCESS                                 *         
002570*    FUNCTION :  DECREMENT STOCK, COMPUTE THE CANCEL-BY DATE,   *         
002580*                STAMP THE RELEASE DATE, LOOK UP DELIVERY DAYS  *         
002590*                AND APPLY THE PRE-ORDER DISCOUNT.               *        
002600*****************************************************************         
002610                                                                          
002620 P15000-PROCESS.                                                          
002630                                                                          
002640     COMPUTE WS-NEW-STOCK-QTY = LK-PROD-STOCK-QTY -                       
002650                                 LK-ITEM-QUANTITY.                        
002660                                                                          
002670     IF WS-NEW-STOCK-RAW = LOW-VALUES                                     
002680         MOVE ZERO TO WS-NEW-STOCK-QTY.                                   
002690                                                                          
002700     MOVE WS-NEW-STOCK-QTY TO LK-PROD-STOCK-QTY.                          
002710                                                                          
002720     PERFORM P15100-CALC-CANCEL-DATE THRU P15100-EXIT.                    
002730                                                                          
002740     MOVE WS-CANCEL-DATE-ALPHA TO LK-ITEM-META-MAX-CANCEL.                
002750     MOVE LK-PROD-META-RELEASE-DATE TO LK-ITEM-META-RELEASE-DT.           
002760                                                                          
002770     COMPUTE LK-ITEM-PRICE = LK-ITEM-PRICE -                              
002780                             LK-PROD-META-PREORD-DISC.                    
002790                                                                          
002800     MOVE LK-ITEM-META-WAREHOUSE TO WS-WHSE-CODE.                         
002810                                                                          
002820     IF WS-WHSE-CODE NOT = SPACES                                         
002830         MOVE WS-WHSE-CODE TO PDAS06-WAREHOUSE-CODE                       
002840         CALL 'PDAS06' USING PDAS06-PARMS                                 
002850         MOVE PDAS06-DELIVERY-DAYS TO LK-ITEM-META-DELIV-DAYS.            
002860                                                                          
002870 P15000-EXIT.                                                             
002880     EXIT.                                                                
002890     EJECT                                                                
002900*****************************************************************         
002910*    PARAGRAPH:  P15100-CALC-CANCEL-DATE                        *         
002920*    FUNCTION :  SUBTRACT SEVEN DAYS FROM THE RELEASE DATE,     *         
002930*                BORROWING FROM THE PRIOR MONTH WHEN NEEDED,    *         
002940*                AND EDIT THE RESULT BACK TO 'YYYY-MM-DD'.      *         
002950*****************************************************************         
002960                                                                          
002970 P15100-CALC-CANCEL-DATE.                                                 
002980                                                                          
002990     COMPUTE WS-CANCEL-DD = WS-REL-DD - 7.                                
003000                                                                          
003010     IF WS-CANCEL-DD > 0                                                  
003020         MOVE WS-REL-MM   TO WS-CANCEL-MM                                 
003030         MOVE WS-REL-YYYY TO WS-CANCEL-YYYY                               
003040         GO TO P15190-EDIT-CANCEL-DATE.                                   
003050                                                                          
003060     IF WS-REL-MM = 1                                                     
003070         MOVE 12 TO WS-CANCEL-MM                                          
003080         COMPUTE WS-CANCEL-YYYY = WS-REL-YYYY - 1                         
003090     ELSE                                                                 
003100         COMPUTE WS-CANCEL-MM = WS-REL-MM - 1                             
003110         MOVE WS-REL-YYYY TO WS-CANCEL-YYYY.                              
003120                                                                          
003130     MOVE WS-CANCEL-YYYY TO WS-LT-YEAR.                                   
003140     PERFORM P15200-TEST-LEAP-YEAR THRU P15200-EXIT.                      
003150                                                                          
003160     MOVE WS-CANCEL-MM TO WS-SUB1.                                        
003170                                                                          
003180     IF WS-SUB1 = 2 AND WS-YEAR-IS-LEAP                                   
003190         COMPUTE WS-CANCEL-DD = WS-CANCEL-DD + 29                         
003200     ELSE                                                                 
003210         COMPUTE WS-CANCEL-DD = WS-CANCEL-DD + WS-DIM (WS-SUB1).          
003220                                                                          
003230 P15190-EDIT-CANCEL-DATE.                                                 
003240                                                                          
003250     MOVE WS-CANCEL-YYYY TO WS-CANCEL-DATE-ALPHA(1:4).                    
003260     MOVE '-'             TO WS-CANCEL-DATE-ALPHA(5:1).                   
003270     MOVE WS-CANCEL-MM    TO WS-CANCEL-DATE-ALPHA(6:2).                   
003280     MOVE '-'             TO WS-CANCEL-DATE-ALPHA(8:1).                   
003290     MOVE WS-CANCEL-DD    TO WS-CANCEL-DATE-ALPHA(9:2).                   
003300                                                                          
003310 P15100-EXIT.                                                             
003320     EXIT.                                                                
003330     EJECT                                                                
003340*****************************************************************         
003350*    PARAGRAPH:  P15200-TEST-LEAP-YEAR                          *         
003360*    FUNCTION :  SET WS-LEAP-YEAR-SW USING THE STANDARD         *         
003370*                DIVIDE-BY-4/100/400 CENTURY RULE.              *         
003380*****************************************************************         
003390                                                                          
003400 P15200-TEST-LEAP-YEAR.                                                   
003410                                                                          
003420     MOVE 'N' TO WS-LEAP-YEAR-SW.                                         
003430                                                                          
003440     DIVIDE WS-LT-YEAR BY 4   GIVING WS-LT-QUOT                           
003450                              REMAINDER WS-LT-REM-4.                      
003460     DIVIDE WS-LT-YEAR BY 100 GIVING WS-LT-QUOT                           
003470                              REMAINDER WS-LT-REM-100.                    
003480     DIVIDE WS-LT-YEAR BY 400 GIVING WS-LT-QUOT                           
003490                              REMAINDER WS-LT-REM-400.                    
003500                                                                          
003510     IF WS-LT-REM-4 = 0                                                   
003520         IF WS-LT-REM-100 NOT = 0 OR WS-LT-REM-400 = 0                    
003530             MOVE 'Y' TO WS-LEAP-YEAR-SW.                                 
003540                                                                          
003550 P15200-EXIT.                                                             
003560     EXIT.                                                                

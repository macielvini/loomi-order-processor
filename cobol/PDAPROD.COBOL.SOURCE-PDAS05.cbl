000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PDAS05.                                                      
000030 AUTHOR. R MICHALIK.                                                      
000040 INSTALLATION. PDA - ORDER PROCESSING.                                    
000050 DATE-WRITTEN. 01/14/1987.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  THIS PROGRAM AND ITS LISTING ARE THE PROPERTY OF              
000080*    THIS INSTALLATION.  IT IS SUBMITTED FOR THE USE OF THE               
000090*    CUSTOMER ONLY AND ON THE EXPRESS CONDITION THAT IT NOT BE            
000100*    DISCLOSED TO ANY OTHER PERSON, FIRM, OR CORPORATION.                 
000110*                                                                         
000120*****************************************************************         
000130*                 PRODUCT DEMONSTRATION APPLICATION (PDA)       *         
000140*                       COMPUWARE CORPORATION                   *         
000150*                                                               *         
000160* PROGRAM :   PDAS05                                            *         
000170*                                                               *         
000180* FUNCTION:   PROGRAM PDAS05 IS A CALLED SUBROUTINE THAT VALI-  *         
000190*             DATES ONE SUBSCRIPTION ORDER LINE ITEM.  IT       *         
000200*             CONFIRMS THE PLAN IS OFFERED, THAT THE ITEM       *         
000210*             CARRIES A SUBSCRIPTION GROUP ID, THAT NO OTHER    *         
000220*             ITEM IN THE SAME ORDER NAMES THE SAME GROUP,      *         
000230*             THAT THE CUSTOMER HOLDS NO OTHER ACTIVE           *         
000240*             SUBSCRIPTION IN THE GROUP, AND THAT THE           *         
000250*             CUSTOMER'S ACTIVE-SUBSCRIPTION COUNT IS STILL     *         
000260*             UNDER THE SHOP'S PER-CUSTOMER LIMIT.  PROCESS     *         
000270*             MODE MAKES NO CHANGES TO THE LINE ITEM -- IT      *         
000280*             ONLY WRITES AN INFORMATIONAL TRACE LINE.          *         
000290*                                                               *         
000300* FILES   :   NONE                                              *         
000310*                                                               *         
000320* NOTE    :   THE DUPLICATE-GROUP AND ACTIVE-SUBSCRIPTION-COUNT *         
000330*             CHECKS BELOW ARE COMPUTED BY THE CALLING DRIVER   *         
000340*             (PDAB04) AGAINST ITS MASTER TABLES AND PASSED IN  *         
000350*             THROUGH THE LINKAGE AREA -- THIS PROGRAM HAS NO   *         
000360*             ACCESS TO THOSE TABLES DIRECTLY.                  *         
000370*                                                               *         
000380*****************************************************************         
000390*             PROGRAM CHANGE LOG                                *         
000400*             -------------------                               *         
000410*                                                               *         
000420*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
000430*  --------   --------------------  --------------------------  *         
000440*  01/14/87   R MICHALIK            ORIGINAL PROGRAM -- PLAN    *         
000450*                                   ACTIVE/GROUP-ID CHECK.       *        
000460*  04/08/91   C DEWITT              ADD DUPLICATE-GROUP-IN-     *         
000470*                                   ORDER CHECK -- REQ PDA-0201.*         
000480*  02/11/98   T HOLLOWAY            Y2K -- NO 2-DIGIT YEAR      *         
000490*                                   FIELDS IN THIS PROGRAM.      *        
000500*  05/17/11   J PELLETIER           ADD DUPLICATE-ACTIVE-SUB     *        
000510*                                   AND PER-CUSTOMER LIMIT       *        
000520*                                   CHECKS -- REQ PDA-0512.      *        
000530*****************************************************************         
000540     EJECT                                                                
000550 ENVIRONMENT DIVISION.                                                    
000560                                                                          
000570 CONFIGURATION SECTION.                                                   
000580                                                                          
000590 SPECIAL-NAMES.                                                           
000600     C01 IS TOP-OF-FORM.                                                  
000610                                                                          
000620 DATA DIVISION.                                                           
000630                                                                          
000640 WORKING-STORAGE SECTION.                                                 
000650                                                                          
000660                                                                          
000670*****************************************************************         
000680*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *         
000690*****************************************************************         
000700                                                                          
000710 77  WS-SUB1                       PIC S9(04) COMP VALUE +0.              
000720                                                                          
000730*****************************************************************         
000740*    SWITCHES                                                   *         
000750*****************************************************************         
000760                                                                          
000770 01  WS-SWITCHES.                                                         
000780     05  WS-DUP-GROUP-SW           PIC X VALUE 'N'.                       
000790         88  WS-DUP-GROUP-FOUND          VALUE 'Y'.                       
000800                                                                          
000810*****************************************************************         
000820*    MISCELLANEOUS WORK FIELDS                                  *         
000830*****************************************************************         
000840                                                                          
000850 01  WS-MISCELLANEOUS-FIELDS.                                             
000860     05  WS-SUB-LIMIT              PIC 9(03) COMP-3 VALUE 5.              
000870     05  WS-GROUP-ID               PIC X(20) VALUE SPACES.                
000880     05  FILLER                    REDEFINES WS-GROUP-ID.                 
000890         07  WS-GROUP-ID-C1        PIC X.                                 
000900         07  FILLER                PIC X(19).                             
000910     05  WS-TRACE-LINE             PIC X(80) VALUE SPACES.                
000920     05  WS-TRACE-LINE-R           REDEFINES WS-TRACE-LINE.               
000930         07  WS-TL-LIT             PIC X(14).                             
000940         07  WS-TL-ORDER           PIC X(36).                             
000950         07  FILLER                PIC X(30).                             
000960                                                                          
000970     EJECT                                                                
000980*****************************************************************         
000990*    L I N K A G E     S E C T I O N                            *         
001000*****************************************************************         
001010                                                                          
001020 LINKAGE SECTION.                                                         
001030                                                                          
001040     COPY PDAHLINK.                                                       
001050                                                                          
001060     EJECT                                                                
001070*****************************************************************         
001080*    P R O C E D U R E    D I V I S I O N                       *         
001090*****************************************************************         
001100                                                                          
001110 PROCEDURE DIVISION USING PDA-ITEM-LINKAGE.                               
001120                                                                          
001130                                                                          
001140 P00000-MAINLINE.                                                         
001150                                                                          
001160     IF LK-MODE-VALIDATE                                                  
001170         PERFORM P10000-VALIDATE THRU P10000-EXIT                         
001180     ELSE                                                                 
001190         PERFORM P15000-PROCESS  THRU P15000-EXIT.                        
001200                                                                          
001210     GOBACK.                                                              
001220                                                                          
001230 P00000-EXIT.                                                             
001240     EXIT.                                                                
001250     EJECT                                                                
001260*****************************************************************         
001270*    PARAGRAPH:  P10000-VALIDATE                                *         
001280*    FUNCTION :  RUN THE FIVE SUBSCRIPTION VALIDATION CHECKS    *         
001290*                IN SPEC ORDER.                                 *         
001300*****************************************************************         
001310                                                                          
001320 P10000-VALIDATE.                                                         
001330                                                                          
001340     IF LK-PROD-IS-ACTIVE NOT = 'Y'                                       
001350         MOVE 'SUBSCRIPTION_NOT_AVAILABLE' TO LK-ERROR-CODE               
001360         GO TO P10000-EXIT.                                               
001370                                                                          
001380     MOVE LK-ITEM-META-GROUP-ID TO WS-GROUP-ID.                           
001390                                                                          
001400     IF WS-GROUP-ID-C1 = SPACE                                            
001410         MOVE 'INTERNAL_ERROR' TO LK-ERROR-CODE                           
001420         GO TO P10000-EXIT.                                               
001430                                                                          
001440     PERFORM P10100-CHECK-DUP-GROUP THRU P10100-EXIT.                     
001450                                                                          
001460     IF WS-DUP-GROUP-FOUND                                                
001470         MOVE 'INCOMPATIBLE_SUBSCRIPTIONS' TO LK-ERROR-CODE               
001480         GO TO P10000-EXIT.                                               
001490                                                                          
001500     IF LK-DUP-ACTIVE-SUB-FOUND                                           
001510         MOVE 'DUPLICATE_ACTIVE_SUBSCRIPTION' TO LK-ERROR-CODE            
001520         GO TO P10000-EXIT.                                               
001530                                                                          
001540     IF LK-ACTIVE-SUB-COUNT NOT < WS-SUB-LIMIT                            
001550         MOVE 'SUBSCRIPTION_LIMIT_EXCEEDED' TO LK-ERROR-CODE.             
001560                                                                          
001570 P10000-EXIT.                                                             
001580     EXIT.                                                                
001590     EJECT                                                                
001600*****************************************************************         
001610*    PARAGRAPH:  P10100-CHECK-DUP-GROUP                         *         
001620*    FUNCTION :  SCAN THE ITEMS-ALREADY-SEEN LIST BUILT BY THE  *         
001630*                DRIVER FOR THIS ORDER FOR THIS ITEM'S GROUP.   *         
001640*****************************************************************         
001650                                                                          
001660 P10100-CHECK-DUP-GROUP.                                                  
001670                                                                          
001680     MOVE 'N' TO WS-DUP-GROUP-SW.                                         
001690                                                                          
001700     IF LK-SUBGROUP-SEEN-COUNT = 0                                        
001710         GO TO P10100-EXIT.                                               
001720                                                                          
001730     PERFORM P10150-SCAN-SEEN-GROUP                                       
001740         VARYING WS-SUB1 FROM 1 BY 1                                      
001750             UNTIL WS-SUB1 > LK-SUBGROUP-SEEN-COUNT.                      
001760                                                                          
001770 P10100-EXIT.                                                             
001780     EXIT.                                                                
001790     EJECT                                                                
001800*****************************************************************         
001810*    PARAGRAPH:  P10150-SCAN-SEEN-GROUP                         *         
001820*****************************************************************         
001830                                                                          
001840 P10150-SCAN-SEEN-GROUP.                                                  
001850                                                                          
001860     IF LK-SUBGROUP-SEEN (WS-SUB1) = WS-GROUP-ID                          
001870         MOVE 'Y' TO WS-DUP-GROUP-SW.                                     
001880                                                                          
001890     EJECT                                                                
001900*****************************************************************         
001910*    PARAGRAPH:  P15000-PROCESS                                 *         
001920*    FUNCTION :  NO FIELD ON THE LINE ITEM IS CHANGED FOR A     *         
001930*                SUBSCRIPTION -- JUST TRACE THE ORDER ID FOR    *         
001940*                THE OPERATIONS LOG.                             *        
001950*****************************************************************         
001960                                                                          
001970 P15000-PROCESS.                                                          
001980                                                                          
001990     MOVE 'PDAS05 ISSUED -' TO WS-TL-LIT.                                 
002000     MOVE LK-ORDER-ID       TO WS-TL-ORDER.                               
002010     DISPLAY WS-TRACE-LINE.                                               
002020                                                                          
002030 P15000-EXIT.                                                             
002040     EXIT.                                                                

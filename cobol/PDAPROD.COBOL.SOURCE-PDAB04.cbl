000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PDAB04.                                                      
000030 AUTHOR. R MICHALIK.                                                      
000040 INSTALLATION. PDA - ORDER PROCESSING.                                    
000050 DATE-WRITTEN. 01/14/1987.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  THIS PROGRAM AND ITS LISTING ARE THE PROPERTY OF              
000080*    THIS INSTALLATION.  IT IS SUBMITTED FOR THE USE OF THE               
000090*    CUSTOMER ONLY AND ON THE EXPRESS CONDITION THAT IT NOT BE            
000100*    DISCLOSED TO ANY OTHER PERSON, FIRM, OR CORPORATION.                 
000110*                                                                         
000120*****************************************************************         
000130*                 PRODUCT DEMONSTRATION APPLICATION (PDA)       *         
000140*                       COMPUWARE CORPORATION                   *         
000150*                                                               *         
000160* PROGRAM :   PDAB04                                            *         
000170*                                                               *         
000180* FUNCTION:   PROGRAM PDAB04 IS A BATCH PROGRAM THAT WILL READ  *         
000190*             THE CUSTOMER ORDER FILE, VALIDATE AND PROCESS     *         
000200*             EACH ORDER LINE ITEM AGAINST THE PRODUCT,         *         
000210*             ACTIVE-SUBSCRIPTION AND PROCESSED-LICENSE         *         
000220*             MASTERS, AND PRODUCE THE ORDER RESULT FILE, THE   *         
000230*             LOW-STOCK ALERT FILE, THE LICENSE E-MAIL QUEUE    *         
000240*             FILE AND THE RUN SUMMARY REPORT.                  *         
000250*                                                               *         
000260* FILES   :   CUSTOMER ORDER FILE   -  SEQUENTIAL    (READ)     *         
000270*             PRODUCT MASTER        -  SEQUENTIAL    (READ)     *         
000280*             ACTIVE SUBSCRIPTIONS  -  SEQUENTIAL    (READ)     *         
000290*             PROCESSED LICENSES    -  SEQUENTIAL    (READ)     *         
000300*             ORDER RESULT FILE     -  SEQUENTIAL    (OUTPUT)   *         
000310*             LOW STOCK ALERTS      -  SEQUENTIAL    (OUTPUT)   *         
000320*             LICENSE E-MAIL QUEUE  -  SEQUENTIAL    (OUTPUT)   *         
000330*             RUN SUMMARY REPORT    -  PRINT         (OUTPUT)   *         
000340*                                                               *         
000350*****************************************************************         
000360*             PROGRAM CHANGE LOG                                *         
000370*             -------------------                               *         
000380*                                                               *         
000390*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
000400*  --------   --------------------  --------------------------  *         
000410*  01/14/87   R MICHALIK            ORIGINAL PROGRAM -- ORDER   *         
000420*                                   VALIDATE/PROCESS PIPELINE.  *         
000430*  06/02/87   R MICHALIK            ADD CORPORATE CREDIT LIMIT  *         
000440*                                   AND REVIEW THRESHOLD CHECK. *         
000450*  11/19/88   C DEWITT              ADD SUBSCRIPTION GROUP-ID   *         
000460*                                   DUPLICATE-IN-ORDER CHECK.    *        
000470*  04/08/91   C DEWITT              ADD LOW STOCK ALERT FILE.   *         
000480*  09/23/93   T HOLLOWAY            ADD DIGITAL LICENSE E-MAIL  *         
000490*                                   QUEUE FILE -- REQ PDA-0447. *         
000500*  02/11/98   T HOLLOWAY            Y2K -- 4-DIGIT YEAR IN      *         
000510*                                   WS-TODAY-DATE. REQ PDA-0602.*         
000520*  07/30/99   M OKAFOR              Y2K FOLLOW-UP -- DROP 2-DIG *         
000530*                                   YEAR COMPARES IN PDAS03.     *        
000540*  03/14/02   M OKAFOR              ADD FRAUD REVIEW CHECK FOR  *         
000550*                                   ORDERS OVER $20,000.00.      *        
000560*  10/02/06   J PELLETIER           ADD PENDING-APPROVAL STATUS *         
000570*                                   -- REQ PDA-0811.             *        
000580*  05/17/11   J PELLETIER           RESEQUENCE HANDLER DISPATCH *         
000590*                                   TABLE INTO PDARLTYP COPYBOOK.*        
000600*  08/29/14   S ARCHULETA           ADD CONTROL TOTALS TO RUN   *         
000610*                                   SUMMARY REPORT.              *        
000612*  09/10/14   S ARCHULETA           P17100-GLOBAL-PAYMENT WAS    *        
000614*                                   STOPPING ORDERS ON A ZERO/   *        
000616*                                   NEGATIVE AMOUNT CHECK WITH NO*        
000618*                                   BASIS IN THE BUSINESS RULES  *        
000619*                                   -- REMOVED.  REQ PDA-0530.   *        
000620*****************************************************************         
000630     EJECT                                                                
000640 ENVIRONMENT DIVISION.                                                    
000650                                                                          
000660 CONFIGURATION SECTION.                                                   
000670                                                                          
000680 SPECIAL-NAMES.                                                           
000690     C01 IS TOP-OF-FORM.                                                  
000700                                                                          
000710 INPUT-OUTPUT SECTION.                                                    
000720                                                                          
000730 FILE-CONTROL.                                                            
000740                                                                          
000750     SELECT ORDERS-IN            ASSIGN TO ORDERSIN                       
000760                                 FILE STATUS IS WS-ORDERIN-STATUS.        
000770                                                                          
000780     SELECT PRODUCTS-IN          ASSIGN TO PRODIN                         
000790                                 FILE STATUS IS WS-PRODIN-STATUS.         
000800                                                                          
000810     SELECT ACTSUBS-IN           ASSIGN TO ACTSUBIN                       
000820                                 FILE STATUS IS WS-ACTSBIN-STATUS.        
000830                                                                          
000840     SELECT LICENSE-IN           ASSIGN TO LICIN                          
000850                                 FILE STATUS IS WS-LICIN-STATUS.          
000860                                                                          
000870     SELECT RESULTS-OUT          ASSIGN TO RESULTSO                       
000880                                 ORGANIZATION IS LINE SEQUENTIAL.         
000890                                                                          
000900     SELECT ALERTS-OUT           ASSIGN TO ALERTSO                        
000910                                 ORGANIZATION IS LINE SEQUENTIAL.         
000920                                                                          
000930     SELECT EMAIL-OUT            ASSIGN TO EMAILSO                        
000940                                 ORGANIZATION IS LINE SEQUENTIAL.         
000950                                                                          
000960     SELECT SUMRPT-OUT           ASSIGN TO SUMRPTO.                       
000970     EJECT                                                                
000980 DATA DIVISION.                                                           
000990                                                                          
001000 FILE SECTION.                                                            
001010                                                                          
001020 FD  ORDERS-IN                                                            
001030     LABEL RECORDS ARE STANDARD                                           
001040     RECORD IS VARYING IN SIZE FROM 357 TO 12460 CHARACTERS               
001050                             DEPENDING ON ORDER-ITEM-COUNT.               
001060     COPY VORDER.                                                         
001070                                                                          
001080     EJECT                                                                
001090 FD  PRODUCTS-IN                                                          
001100     LABEL RECORDS ARE STANDARD                                           
001110     RECORD CONTAINS 173 CHARACTERS.                                      
001120     COPY VPRODUCT.                                                       
001130                                                                          
001140     EJECT                                                                
001150 FD  ACTSUBS-IN                                                           
001160     LABEL RECORDS ARE STANDARD                                           
001170     RECORD CONTAINS 80 CHARACTERS.                                       
001180     COPY VACTSUB.                                                        
001190                                                                          
001200     EJECT                                                                
001210 FD  LICENSE-IN                                                           
001220     LABEL RECORDS ARE STANDARD                                           
001230     RECORD CONTAINS 80 CHARACTERS.                                       
001240     COPY VPROCLIC.                                                       
001250                                                                          
001260     EJECT                                                                
001270 FD  RESULTS-OUT                                                          
001280     LABEL RECORDS ARE STANDARD                                           
001290     RECORD CONTAINS 100 CHARACTERS.                                      
001300     COPY VRESULT.                                                        
001310                                                                          
001320     EJECT                                                                
001330 FD  ALERTS-OUT                                                           
001340     LABEL RECORDS ARE STANDARD                                           
001350     RECORD CONTAINS 128 CHARACTERS.                                      
001360     COPY VALERT.                                                         
001370                                                                          
001380     EJECT                                                                
001390 FD  EMAIL-OUT                                                            
001400     LABEL RECORDS ARE STANDARD                                           
001410     RECORD CONTAINS 158 CHARACTERS.                                      
001420     COPY VEMAIL.                                                         
001430                                                                          
001440     EJECT                                                                
001450 FD  SUMRPT-OUT                                                           
001460     LABEL RECORDS ARE STANDARD                                           
001470     RECORDING MODE IS F                                                  
001480     RECORD CONTAINS 80 CHARACTERS.                                       
001490                                                                          
001500 01  SUMRPT-OUT-REC              PIC X(80).                               
001510                                                                          
001520     EJECT                                                                
001530 WORKING-STORAGE SECTION.                                                 
001540                                                                          
001550                                                                          
001560*****************************************************************         
001570*    SWITCHES                                                   *         
001580*****************************************************************         
001590                                                                          
001600 01  WS-SWITCHES.                                                         
001610     05 WS-END-OF-ORDERS-SW      PIC X VALUE SPACES.                      
001620        88 END-OF-ORDERS               VALUE 'Y'.                         
001630     05 WS-STOP-ORDER-SW         PIC X VALUE SPACES.                      
001640        88 WS-STOP-ORDER               VALUE 'Y'.                         
001650     05 WS-REVIEW-ORDER-SW       PIC X VALUE SPACES.                      
001660        88 WS-REVIEW-REQUIRED          VALUE 'Y'.                         
001670     05 WS-PRODUCT-FOUND-SW      PIC X VALUE SPACES.                      
001680        88 WS-PRODUCT-FOUND            VALUE 'Y'.                         
001690     05 WS-FRAUD-SAMPLE-SW       PIC X VALUE 'N'.                         
001700        88 WS-FRAUD-SAMPLED            VALUE 'Y'.                         
001710                                                                          
001720*****************************************************************         
001730*    FILE STATUS FIELDS                                         *         
001740*****************************************************************         
001750                                                                          
001760 01  WS-FILE-STATUSES.                                                    
001770     05 WS-ORDERIN-STATUS        PIC XX VALUE SPACES.                     
001780        88 ORDERIN-OK                  VALUE '00'.                        
001790        88 ORDERIN-END                 VALUE '10'.                        
001800     05 WS-PRODIN-STATUS         PIC XX VALUE SPACES.                     
001810        88 PRODIN-OK                   VALUE '00'.                        
001820        88 PRODIN-END                  VALUE '10'.                        
001830     05 WS-ACTSBIN-STATUS        PIC XX VALUE SPACES.                     
001840        88 ACTSBIN-OK                  VALUE '00'.                        
001850        88 ACTSBIN-END                 VALUE '10'.                        
001860     05 WS-LICIN-STATUS          PIC XX VALUE SPACES.                     
001870        88 LICIN-OK                    VALUE '00'.                        
001880        88 LICIN-END                   VALUE '10'.                        
001890                                                                          
001900*****************************************************************         
001910*    MISCELLANEOUS WORK FIELDS                                  *         
001920*****************************************************************         
001930                                                                          
001940 01  WS-MISCELLANEOUS-FIELDS.                                             
001950     05  WS-TODAY-DATE.                                                   
001960         10  WS-TODAY-YYYY        PIC 9(04).                              
001970         10  WS-TODAY-MM          PIC 9(02).                              
001980         10  WS-TODAY-DD          PIC 9(02).                              
001990     05  WS-CURRENT-ERROR-CODE    PIC X(30) VALUE SPACES.                 
002000     05  WS-HANDLER-PGM           PIC X(08) VALUE SPACES.                 
002010     05  WS-ITEM-IDX              PIC S9(04) COMP VALUE +0.               
002020     05  WS-SUB1                  PIC S9(04) COMP VALUE +0.               
002030                                                                          
002040*****************************************************************         
002050*    PRODUCT MASTER TABLE -- LOADED ONCE AT RUN START, SEARCHED *         
002060*    BY PRODUCT ID FOR EVERY ORDER LINE ITEM                    *         
002070*****************************************************************         
002080                                                                          
002090 01  W02-PRODUCT-TABLE.                                                   
002100     05  W02-PRODUCT-COUNT        PIC 9(04) COMP-3 VALUE ZERO.            
002110     05  W02-PRODUCT-ENTRY   OCCURS 1 TO 500 TIMES                        
002120                             DEPENDING ON W02-PRODUCT-COUNT               
002130                             ASCENDING KEY IS W02-PROD-ID                 
002140                             INDEXED BY W02-PROD-IDX.                     
002150         10  W02-PROD-ID              PIC X(36).                          
002160         10  W02-PROD-NAME            PIC X(60).                          
002170         10  W02-PROD-TYPE            PIC X(12).                          
002180         10  W02-PROD-PRICE           PIC S9(07)V99 COMP-3.               
002190         10  W02-PROD-STOCK-QTY       PIC S9(07)    COMP-3.               
002200         10  W02-PROD-IS-ACTIVE       PIC X(01).                          
002210         10  W02-PROD-META-RELDATE    PIC X(10).                          
002220         10  W02-PROD-META-PREDISC    PIC S9(07)V99 COMP-3.               
002230         10  W02-PROD-META-GROUPID    PIC X(20).                          
002240                                                                          
002250*****************************************************************         
002260*    ACTIVE SUBSCRIPTION TABLE -- LOADED ONCE AT RUN START      *         
002270*****************************************************************         
002280                                                                          
002290 01  W03-ACTSUB-TABLE.                                                    
002300     05  W03-ACTSUB-COUNT         PIC 9(04) COMP-3 VALUE ZERO.            
002310     05  W03-ACTSUB-ENTRY   OCCURS 1 TO 2000 TIMES                        
002320                             DEPENDING ON W03-ACTSUB-COUNT                
002330                             INDEXED BY W03-ACTSUB-IDX.                   
002340         10  W03-ACTSUB-CUSTID        PIC X(36).                          
002350         10  W03-ACTSUB-GROUPID       PIC X(20).                          
002360         10  W03-ACTSUB-STATUS        PIC X(10).                          
002370                                                                          
002380*****************************************************************         
002390*    PROCESSED LICENSE TABLE -- LOADED ONCE AT RUN START        *         
002400*****************************************************************         
002410                                                                          
002420 01  W04-LICENSE-TABLE.                                                   
002430     05  W04-LICENSE-COUNT        PIC 9(04) COMP-3 VALUE ZERO.            
002440     05  W04-LICENSE-ENTRY  OCCURS 1 TO 5000 TIMES                        
002450                             DEPENDING ON W04-LICENSE-COUNT               
002460                             INDEXED BY W04-LICENSE-IDX.                  
002470         10  W04-LIC-CUSTID           PIC X(36).                          
002480         10  W04-LIC-PRODID           PIC X(36).                          
002490                                                                          
002500*****************************************************************         
002510*    RUN CONTROL TOTALS                                         *         
002520*****************************************************************         
002530                                                                          
002540 01  WS-CONTROL-TOTALS.                                                   
002550     05  WS-ORDER-COUNT           PIC 9(06) COMP-3 VALUE ZERO.            
002560     05  WS-PROCESSED-COUNT       PIC 9(06) COMP-3 VALUE ZERO.            
002570     05  WS-FAILED-COUNT          PIC 9(06) COMP-3 VALUE ZERO.            
002580     05  WS-PENDING-COUNT         PIC 9(06) COMP-3 VALUE ZERO.            
002590                                                                          
002600*****************************************************************         
002610*    FAILURE-REASON BREAKDOWN TABLE FOR THE SUMMARY REPORT      *         
002620*****************************************************************         
002630                                                                          
002640 01  WS-FAILURE-TABLE.                                                    
002650     05  WS-FAILURE-COUNT         PIC 9(04) COMP-3 VALUE ZERO.            
002660     05  WS-FAILURE-ENTRY   OCCURS 1 TO 20 TIMES                          
002670                             DEPENDING ON WS-FAILURE-COUNT                
002680                             INDEXED BY WS-FAILURE-IDX.                   
002690         10  WS-FAIL-CODE             PIC X(30).                          
002700         10  WS-FAIL-CNT              PIC 9(06) COMP-3.                   
002710                                                                          
002720*****************************************************************         
002730*    PRODUCT-TYPE DISPATCH, WAREHOUSE AND PAYMENT TERM TABLES   *         
002740*****************************************************************         
002750                                                                          
002760     COPY PDARLTYP.                                                       
002770                                                                          
002780*****************************************************************         
002790*    ITEM-HANDLER CALL LINKAGE AREA                             *         
002800*****************************************************************         
002810                                                                          
002820     COPY PDAHLINK.                                                       
002830                                                                          
002840*****************************************************************         
002850*    FAILURE CLASSIFICATION AND SUMMARY REPORT WORK AREAS       *         
002860*****************************************************************         
002870                                                                          
002880     COPY PDAERRWS.                                                       
002890                                                                          
002900     EJECT                                                                
002910*****************************************************************         
002920*    P R O C E D U R E    D I V I S I O N                       *         
002930*****************************************************************         
002940                                                                          
002950                                                                          
002960 PROCEDURE DIVISION.                                                      
002970                                                                          
002980                                                                          
002990*****************************************************************         
003000*                                                               *         
003010*    PARAGRAPH:  P00000-MAINLINE                                *         
003020*                                                               *         
003030*    FUNCTION :  PROGRAM ENTRY -- OPEN FILES, LOAD MASTERS,     *         
003040*                PROCESS ORDERS, PRINT SUMMARY, CLOSE OUT.      *         
003050*                                                               *         
003060*    CALLED BY:  NONE                                           *         
003070*                                                               *         
003080*****************************************************************         
003090                                                                          
003100 P00000-MAINLINE.                                                         
003110                                                                          
003120     MOVE FUNCTION CURRENT-DATE(1:4) TO WS-TODAY-YYYY.                    
003130     MOVE FUNCTION CURRENT-DATE(5:2) TO WS-TODAY-MM.                      
003140     MOVE FUNCTION CURRENT-DATE(7:2) TO WS-TODAY-DD.                      
003150                                                                          
003160     OPEN INPUT  ORDERS-IN PRODUCTS-IN ACTSUBS-IN LICENSE-IN              
003170          OUTPUT RESULTS-OUT ALERTS-OUT EMAIL-OUT SUMRPT-OUT.             
003180                                                                          
003190     PERFORM P00300-LOAD-PRODUCTS THRU P00300-EXIT                        
003200         UNTIL PRODIN-END.                                                
003210                                                                          
003220     PERFORM P00400-LOAD-ACTSUBS  THRU P00400-EXIT                        
003230         UNTIL ACTSBIN-END.                                               
003240                                                                          
003250     PERFORM P00500-LOAD-LICENSES THRU P00500-EXIT                        
003260         UNTIL LICIN-END.                                                 
003270                                                                          
003280     PERFORM P10000-PROCESS-ORDER THRU P10000-EXIT                        
003290         UNTIL END-OF-ORDERS.                                             
003300                                                                          
003310     PERFORM P20000-PRINT-SUMMARY THRU P20000-EXIT.                       
003320                                                                          
003330     CLOSE ORDERS-IN PRODUCTS-IN ACTSUBS-IN LICENSE-IN                    
003340           RESULTS-OUT ALERTS-OUT EMAIL-OUT SUMRPT-OUT.                   
003350                                                                          
003360     GOBACK.                                                              
003370                                                                          
003380 P00000-EXIT.                                                             
003390     EXIT.                                                                
003400     EJECT                                                                
003410*****************************************************************         
003420*    PARAGRAPH:  P00300-LOAD-PRODUCTS                           *         
003430*    FUNCTION :  READ PRODUCT MASTER INTO W02-PRODUCT-TABLE.    *         
003440*                TABLE MUST ARRIVE IN PRODUCT-ID SEQUENCE FOR   *         
003450*                THE SEARCH ALL IN P11500.                      *         
003460*****************************************************************         
003470                                                                          
003480 P00300-LOAD-PRODUCTS.                                                    
003490                                                                          
003500     READ PRODUCTS-IN.                                                    
003510                                                                          
003520     IF PRODIN-END                                                        
003530         GO TO P00300-EXIT.                                               
003540                                                                          
003550     ADD 1 TO W02-PRODUCT-COUNT.                                          
003560     SET W02-PROD-IDX TO W02-PRODUCT-COUNT.                               
003570     MOVE PRODUCT-ID             TO W02-PROD-ID (W02-PROD-IDX).           
003580     MOVE PRODUCT-NAME           TO W02-PROD-NAME (W02-PROD-IDX).         
003590     MOVE PRODUCT-TYPE           TO W02-PROD-TYPE (W02-PROD-IDX).         
003600     MOVE PRODUCT-PRICE          TO W02-PROD-PRICE (W02-PROD-IDX).        
003610     MOVE PRODUCT-STOCK-QTY      TO                                       
003620                             W02-PROD-STOCK-QTY (W02-PROD-IDX).           
003630     MOVE PRODUCT-IS-ACTIVE      TO                                       
003640                             W02-PROD-IS-ACTIVE (W02-PROD-IDX).           
003650     MOVE PRODUCT-META-RELEASE-DATE TO                                    
003660                             W02-PROD-META-RELDATE (W02-PROD-IDX).        
003670     MOVE PRODUCT-META-PREORD-DISC TO                                     
003680                             W02-PROD-META-PREDISC (W02-PROD-IDX).        
003690     MOVE PRODUCT-META-GROUP-ID  TO                                       
003700                             W02-PROD-META-GROUPID (W02-PROD-IDX).        
003710                                                                          
003720 P00300-EXIT.                                                             
003730     EXIT.                                                                
003740     EJECT                                                                
003750*****************************************************************         
003760*    PARAGRAPH:  P00400-LOAD-ACTSUBS                            *         
003770*    FUNCTION :  READ ACTIVE SUBSCRIPTIONS INTO W03-ACTSUB-TABLE*         
003780*****************************************************************         
003790                                                                          
003800 P00400-LOAD-ACTSUBS.                                                     
003810                                                                          
003820     READ ACTSUBS-IN.                                                     
003830                                                                          
003840     IF ACTSBIN-END                                                       
003850         GO TO P00400-EXIT.                                               
003860                                                                          
003870     ADD 1 TO W03-ACTSUB-COUNT.                                           
003880     SET W03-ACTSUB-IDX TO W03-ACTSUB-COUNT.                              
003890     MOVE ACTSUB-CUSTOMER-ID TO                                           
003900                          W03-ACTSUB-CUSTID (W03-ACTSUB-IDX).             
003910     MOVE ACTSUB-GROUP-ID   TO                                            
003920                          W03-ACTSUB-GROUPID (W03-ACTSUB-IDX).            
003930     MOVE ACTSUB-STATUS     TO                                            
003940                          W03-ACTSUB-STATUS (W03-ACTSUB-IDX).             
003950                                                                          
003960 P00400-EXIT.                                                             
003970     EXIT.                                                                
003980     EJECT                                                                
003990*****************************************************************         
004000*    PARAGRAPH:  P00500-LOAD-LICENSES                           *         
004010*    FUNCTION :  READ PROCESSED LICENSES INTO W04-LICENSE-TABLE *         
004020*****************************************************************         
004030                                                                          
004040 P00500-LOAD-LICENSES.                                                    
004050                                                                          
004060     READ LICENSE-IN.                                                     
004070                                                                          
004080     IF LICIN-END                                                         
004090         GO TO P00500-EXIT.                                               
004100                                                                          
004110     ADD 1 TO W04-LICENSE-COUNT.                                          
004120     SET W04-LICENSE-IDX TO W04-LICENSE-COUNT.                            
004130     MOVE PROCLIC-CUSTOMER-ID TO                                          
004140                          W04-LIC-CUSTID (W04-LICENSE-IDX).               
004150     MOVE PROCLIC-PRODUCT-ID  TO                                          
004160                          W04-LIC-PRODID (W04-LICENSE-IDX).               
004170                                                                          
004180 P00500-EXIT.                                                             
004190     EXIT.                                                                
004200     EJECT                                                                
004210*****************************************************************         
004220*    PARAGRAPH:  P10000-PROCESS-ORDER                           *         
004230*    FUNCTION :  READ ONE ORDER, RUN THE VALIDATE PASS, THE     *         
004240*                PROCESS PASS IF VALIDATION DID NOT STOP OR     *         
004250*                FLAG THE ORDER FOR REVIEW, SET THE FINAL       *         
004260*                STATUS AND WRITE THE RESULT RECORD.            *         
004270*****************************************************************         
004280                                                                          
004290 P10000-PROCESS-ORDER.                                                    
004300                                                                          
004310     READ ORDERS-IN.                                                      
004320                                                                          
004330     IF ORDERIN-END                                                       
004340         MOVE 'Y' TO WS-END-OF-ORDERS-SW                                  
004350         GO TO P10000-EXIT.                                               
004360                                                                          
004370     ADD 1 TO WS-ORDER-COUNT.                                             
004380     MOVE SPACES TO WS-STOP-ORDER-SW.                                     
004390     MOVE SPACES TO WS-REVIEW-ORDER-SW.                                   
004400     MOVE SPACES TO WS-CURRENT-ERROR-CODE.                                
004410     MOVE ZERO   TO LK-SUBGROUP-SEEN-COUNT.                               
004420     MOVE SPACES TO LK-SUBGROUP-SEEN-GRP.                                 
004430                                                                          
004440     PERFORM P11000-VALIDATE-PASS THRU P11000-EXIT.                       
004450                                                                          
004460     IF NOT WS-STOP-ORDER AND NOT WS-REVIEW-REQUIRED                      
004470         PERFORM P15000-PROCESS-PASS THRU P15000-EXIT.                    
004480                                                                          
004490     PERFORM P19000-SET-FINAL-STATUS THRU P19000-EXIT.                    
004500     PERFORM P18000-WRITE-RESULT     THRU P18000-EXIT.                    
004510                                                                          
004520 P10000-EXIT.                                                             
004530     EXIT.                                                                
004540     EJECT                                                                
004550*****************************************************************         
004560*    PARAGRAPH:  P11000-VALIDATE-PASS                           *         
004570*    FUNCTION :  VALIDATE EVERY LINE ITEM ON THE ORDER, THEN    *         
004580*                RUN THE THREE ORDER-LEVEL GLOBAL CHECKS.       *         
004590*****************************************************************         
004600                                                                          
004610 P11000-VALIDATE-PASS.                                                    
004620                                                                          
004630     PERFORM P11100-VALIDATE-ITEM THRU P11100-EXIT                        
004640         VARYING WS-ITEM-IDX FROM 1 BY 1                                  
004650         UNTIL WS-ITEM-IDX > ORDER-ITEM-COUNT                             
004660            OR WS-STOP-ORDER                                              
004670            OR WS-REVIEW-REQUIRED.                                        
004680                                                                          
004690     IF NOT WS-STOP-ORDER AND NOT WS-REVIEW-REQUIRED                      
004700         PERFORM P15100-GLOBAL-PENDING THRU P15100-EXIT.                  
004710                                                                          
004720     IF NOT WS-STOP-ORDER AND NOT WS-REVIEW-REQUIRED                      
004730         PERFORM P15200-GLOBAL-HIGHVAL THRU P15200-EXIT.                  
004740                                                                          
004750     IF NOT WS-STOP-ORDER AND NOT WS-REVIEW-REQUIRED                      
004760         PERFORM P15300-GLOBAL-FRAUD   THRU P15300-EXIT.                  
004770                                                                          
004780 P11000-EXIT.                                                             
004790     EXIT.                                                                
004800     EJECT                                                                
004810*****************************************************************         
004820*    PARAGRAPH:  P11100-VALIDATE-ITEM                           *         
004830*    FUNCTION :  LOOK UP THE ITEM'S PRODUCT, RESOLVE ITS        *         
004840*                HANDLER SUBPROGRAM AND CALL IT IN VALIDATE     *         
004850*                MODE.  BUILDS THE SUBSCRIPTION DUP-CHECK       *         
004860*                COUNTS FOR SUBSCRIPTION LINE ITEMS FIRST.      *         
004870*****************************************************************         
004880                                                                          
004890 P11100-VALIDATE-ITEM.                                                    
004900                                                                          
004910     PERFORM P11500-FIND-PRODUCT THRU P11500-EXIT.                        
004920                                                                          
004930     IF NOT WS-PRODUCT-FOUND                                              
004940         MOVE 'INTERNAL_ERROR' TO WS-CURRENT-ERROR-CODE                   
004950         MOVE 'Y'               TO WS-STOP-ORDER-SW                       
004960         GO TO P11100-EXIT.                                               
004970                                                                          
004980     PERFORM P12000-RESOLVE-HANDLER THRU P12000-EXIT.                     
004990                                                                          
005000     IF WS-HANDLER-PGM = SPACES                                           
005010         MOVE 'INTERNAL_ERROR' TO WS-CURRENT-ERROR-CODE                   
005020         MOVE 'Y'               TO WS-STOP-ORDER-SW                       
005030         GO TO P11100-EXIT.                                               
005040                                                                          
005050     MOVE 'PDAB04'           TO LK-CALLING-PGM.                           
005060     MOVE WS-HANDLER-PGM     TO LK-HANDLER-PGM.                           
005070     MOVE 'V'                TO LK-CALL-MODE.                             
005080     MOVE ORDER-ID           TO LK-ORDER-ID.                              
005090     MOVE ORDER-TOTAL-AMOUNT TO LK-ORDER-TOTAL-AMT.                       
005100     MOVE WS-TODAY-YYYY      TO LK-TODAY-YYYY.                            
005110     MOVE WS-TODAY-MM        TO LK-TODAY-MM.                              
005120     MOVE WS-TODAY-DD        TO LK-TODAY-DD.                              
005130     MOVE ORDER-ITEM-TABLE (WS-ITEM-IDX)   TO LK-ITEM.                    
005140     MOVE W02-PRODUCT-ENTRY (W02-PROD-IDX) TO LK-PRODUCT.                 
005150     MOVE SPACES             TO LK-ERROR-CODE.                            
005160     MOVE SPACES             TO LK-REVIEW-REQUIRED-SW.                    
005170     MOVE ZERO               TO LK-ACTIVE-SUB-COUNT.                      
005180     MOVE 'N'                TO LK-DUP-ACTIVE-SUB-SW.                     
005190     MOVE 'N'                TO LK-ALREADY-OWNED-SW.                      
005200                                                                          
005210     IF OIT-SUBSCRIPTION (WS-ITEM-IDX)                                    
005220         PERFORM P11700-BUILD-SUB-COUNTS THRU P11700-EXIT.                
005230                                                                          
005240     IF OIT-DIGITAL (WS-ITEM-IDX)                                         
005250         PERFORM P11800-CHECK-OWNED THRU P11800-EXIT.                     
005260                                                                          
005270     CALL WS-HANDLER-PGM USING PDA-ITEM-LINKAGE.                          
005280                                                                          
005290     IF LK-ERROR-CODE NOT = SPACES                                        
005300         MOVE LK-ERROR-CODE TO WS-CURRENT-ERROR-CODE                      
005310         MOVE 'Y'           TO WS-STOP-ORDER-SW                           
005320         GO TO P11100-EXIT.                                               
005330                                                                          
005340     IF LK-REVIEW-IS-REQUIRED                                             
005350         MOVE 'Y' TO WS-REVIEW-ORDER-SW                                   
005360         GO TO P11100-EXIT.                                               
005370                                                                          
005380     IF OIT-SUBSCRIPTION (WS-ITEM-IDX)                                    
005390         ADD 1 TO LK-SUBGROUP-SEEN-COUNT                                  
005400         SET WS-SUB1 TO LK-SUBGROUP-SEEN-COUNT                            
005410         MOVE ORDER-ITEM-META-GROUP-ID (WS-ITEM-IDX)                      
005420                             TO LK-SUBGROUP-SEEN (WS-SUB1).               
005430                                                                          
005440 P11100-EXIT.                                                             
005450     EXIT.                                                                
005460     EJECT                                                                
005470*****************************************************************         
005480*    PARAGRAPH:  P11500-FIND-PRODUCT                            *         
005490*    FUNCTION :  BINARY SEARCH W02-PRODUCT-TABLE FOR THE        *         
005500*                CURRENT LINE ITEM'S PRODUCT ID.                *         
005510*****************************************************************         
005520                                                                          
005530 P11500-FIND-PRODUCT.                                                     
005540                                                                          
005550     MOVE 'N' TO WS-PRODUCT-FOUND-SW.                                     
005560     SET W02-PROD-IDX TO 1.                                               
005570     SEARCH ALL W02-PRODUCT-ENTRY                                         
005580         AT END                                                           
005590             MOVE 'N' TO WS-PRODUCT-FOUND-SW                              
005600         WHEN W02-PROD-ID (W02-PROD-IDX) =                                
005610              ORDER-ITEM-PRODUCT-ID (WS-ITEM-IDX)                         
005620             MOVE 'Y' TO WS-PRODUCT-FOUND-SW.                             
005630                                                                          
005640 P11500-EXIT.                                                             
005650     EXIT.                                                                
005660     EJECT                                                                
005670*****************************************************************         
005680*    PARAGRAPH:  P11700-BUILD-SUB-COUNTS                        *         
005690*    FUNCTION :  SCAN THE ACTIVE SUBSCRIPTION TABLE FOR THIS    *         
005700*                CUSTOMER, COUNTING ACTIVE SUBSCRIPTIONS AND    *         
005710*                FLAGGING AN EXISTING ACTIVE SUBSCRIPTION IN    *         
005720*                THE SAME PRODUCT GROUP.                        *         
005730*****************************************************************         
005740                                                                          
005750 P11700-BUILD-SUB-COUNTS.                                                 
005760                                                                          
005770     PERFORM P11710-SCAN-ACTSUB THRU P11710-EXIT                          
005780         VARYING W03-ACTSUB-IDX FROM 1 BY 1                               
005790         UNTIL W03-ACTSUB-IDX > W03-ACTSUB-COUNT.                         
005800                                                                          
005810 P11700-EXIT.                                                             
005820     EXIT.                                                                
005830                                                                          
005840 P11710-SCAN-ACTSUB.                                                      
005850                                                                          
005860     IF W03-ACTSUB-CUSTID (W03-ACTSUB-IDX) NOT =                          
005870            ORDER-ITEM-CUSTOMER-ID (WS-ITEM-IDX)                          
005880         GO TO P11710-EXIT.                                               
005890                                                                          
005900     IF W03-ACTSUB-STATUS (W03-ACTSUB-IDX) NOT = 'ACTIVE'                 
005910         GO TO P11710-EXIT.                                               
005920                                                                          
005930     ADD 1 TO LK-ACTIVE-SUB-COUNT.                                        
005940                                                                          
005950     IF W03-ACTSUB-GROUPID (W03-ACTSUB-IDX) =                             
005960            ORDER-ITEM-META-GROUP-ID (WS-ITEM-IDX)                        
005970         MOVE 'Y' TO LK-DUP-ACTIVE-SUB-SW.                                
005980                                                                          
005990 P11710-EXIT.                                                             
006000     EXIT.                                                                
006010     EJECT                                                                
006020*****************************************************************         
006030*    PARAGRAPH:  P11800-CHECK-OWNED                             *         
006040*    FUNCTION :  SCAN THE PROCESSED LICENSE TABLE FOR THIS      *         
006050*                CUSTOMER/PRODUCT PAIR -- A DIGITAL ITEM MAY    *         
006060*                NOT BE SOLD TO THE SAME CUSTOMER TWICE.        *         
006070*****************************************************************         
006080                                                                          
006090 P11800-CHECK-OWNED.                                                      
006100                                                                          
006110     PERFORM P11810-SCAN-LICENSE THRU P11810-EXIT                         
006120         VARYING W04-LICENSE-IDX FROM 1 BY 1                              
006130         UNTIL W04-LICENSE-IDX > W04-LICENSE-COUNT                        
006140            OR LK-ITEM-ALREADY-OWNED.                                     
006150                                                                          
006160 P11800-EXIT.                                                             
006170     EXIT.                                                                
006180                                                                          
006190 P11810-SCAN-LICENSE.                                                     
006200                                                                          
006210     IF W04-LIC-CUSTID (W04-LICENSE-IDX) =                                
006220            ORDER-ITEM-CUSTOMER-ID (WS-ITEM-IDX)                          
006230        AND W04-LIC-PRODID (W04-LICENSE-IDX) =                            
006240            ORDER-ITEM-PRODUCT-ID (WS-ITEM-IDX)                           
006250         MOVE 'Y' TO LK-ALREADY-OWNED-SW.                                 
006260                                                                          
006270 P11810-EXIT.                                                             
006280     EXIT.                                                                
006290     EJECT                                                                
006300*****************************************************************         
006310*    PARAGRAPH:  P12000-RESOLVE-HANDLER                         *         
006320*    FUNCTION :  BINARY SEARCH THE PRODUCT-TYPE DISPATCH TABLE  *         
006330*                TO FIND THE HANDLER SUBPROGRAM FOR THIS ITEM.  *         
006340*****************************************************************         
006350                                                                          
006360 P12000-RESOLVE-HANDLER.                                                  
006370                                                                          
006380     MOVE SPACES TO WS-HANDLER-PGM.                                       
006390     SET PPTA-IDX TO 1.                                                   
006400     SEARCH ALL PPTA-ENTRY                                                
006410         AT END                                                           
006420             MOVE SPACES TO WS-HANDLER-PGM                                
006430         WHEN PPTA-TYPE (PPTA-IDX) =                                      
006440              ORDER-ITEM-PRODUCT-TYPE (WS-ITEM-IDX)                       
006450             MOVE PPTA-HANDLER-PGM (PPTA-IDX) TO WS-HANDLER-PGM.          
006460                                                                          
006470 P12000-EXIT.                                                             
006480     EXIT.                                                                
006490     EJECT                                                                
006500*****************************************************************         
006510*    PARAGRAPH:  P15000-PROCESS-PASS                            *         
006520*    FUNCTION :  RUN THE PROCESS MODE CALL FOR EVERY LINE ITEM, *         
006530*                THEN THE PAYMENT GLOBAL CHECK.                 *         
006540*****************************************************************         
006550                                                                          
006560 P15000-PROCESS-PASS.                                                     
006570                                                                          
006580     PERFORM P15500-PROCESS-ITEM THRU P15500-EXIT                         
006590         VARYING WS-ITEM-IDX FROM 1 BY 1                                  
006600         UNTIL WS-ITEM-IDX > ORDER-ITEM-COUNT                             
006610            OR WS-STOP-ORDER.                                             
006620                                                                          
006630     IF NOT WS-STOP-ORDER                                                 
006640         PERFORM P17100-GLOBAL-PAYMENT THRU P17100-EXIT.                  
006650                                                                          
006660 P15000-EXIT.                                                             
006670     EXIT.                                                                
006680     EJECT                                                                
006690*****************************************************************         
006700*    PARAGRAPH:  P15100-GLOBAL-PENDING                          *         
006710*    FUNCTION :  ORDERS ARRIVING IN STATUS 'PENDING' ARE LEFT   *         
006720*                UNTOUCHED BY THIS RUN -- ORDER-IS-PENDING      *         
006730*                GLOBAL HANDLER.  STOPS FURTHER PROCESSING.     *         
006740*****************************************************************         
006750                                                                          
006760 P15100-GLOBAL-PENDING.                                                   
006770                                                                          
006780     IF ORDER-STAT-PENDING                                                
006790         MOVE 'Y' TO WS-STOP-ORDER-SW                                     
006800         MOVE 'ORDER_ALREADY_PENDING' TO WS-CURRENT-ERROR-CODE.           
006810                                                                          
006820 P15100-EXIT.                                                             
006830     EXIT.                                                                
006840     EJECT                                                                
006850*****************************************************************         
006860*    PARAGRAPH:  P15200-GLOBAL-HIGHVAL                          *         
006870*    FUNCTION :  ORDERS OVER $10,000.00 ARE ROUTED TO PENDING   *         
006880*                APPROVAL -- HIGH-VALUE-ORDER GLOBAL HANDLER.   *         
006890*****************************************************************         
006900                                                                          
006910 P15200-GLOBAL-HIGHVAL.                                                   
006920                                                                          
006930     IF ORDER-TOTAL-AMOUNT > 10000.00                                     
006940         MOVE 'Y' TO WS-REVIEW-ORDER-SW                                   
006950         MOVE 'HIGH_VALUE_ORDER_REVIEW' TO WS-CURRENT-ERROR-CODE.         
006960                                                                          
006970 P15200-EXIT.                                                             
006980     EXIT.                                                                
006990     EJECT                                                                
007000*****************************************************************         
007010*    PARAGRAPH:  P15300-GLOBAL-FRAUD                            *         
007020*    FUNCTION :  ORDERS OVER $20,000.00 ARE SUBJECT TO A FRAUD  *         
007030*                REVIEW SAMPLE.  THIS SHOP RUNS BATCH, SO THE   *         
007040*                "5 PERCENT RANDOM SAMPLE" IS NOT APPLICABLE --  *        
007050*                SEE WS-FRAUD-SAMPLE-SW BELOW.                  *         
007060*****************************************************************         
007070                                                                          
007080 P15300-GLOBAL-FRAUD.                                                     
007090                                                                          
007100     MOVE 'N' TO WS-FRAUD-SAMPLE-SW.                                      
007110                                                                          
007120     IF ORDER-TOTAL-AMOUNT > 20000.00 AND WS-FRAUD-SAMPLED                
007130         MOVE 'Y' TO WS-REVIEW-ORDER-SW                                   
007140         MOVE 'FRAUD_REVIEW_SAMPLE' TO WS-CURRENT-ERROR-CODE.             
007150                                                                          
007160 P15300-EXIT.                                                             
007170     EXIT.                                                                
007180     EJECT                                                                
007190*****************************************************************         
007200*    PARAGRAPH:  P15500-PROCESS-ITEM                            *         
007210*    FUNCTION :  CALL THE ITEM'S HANDLER IN PROCESS MODE AND    *         
007220*                MOVE ANY MUTATED PRODUCT/ITEM FIELDS BACK.     *         
007230*****************************************************************         
007240                                                                          
007250 P15500-PROCESS-ITEM.                                                     
007260                                                                          
007270     PERFORM P11500-FIND-PRODUCT THRU P11500-EXIT.                        
007280     PERFORM P12000-RESOLVE-HANDLER THRU P12000-EXIT.                     
007290                                                                          
007300     MOVE 'PDAB04'           TO LK-CALLING-PGM.                           
007310     MOVE WS-HANDLER-PGM     TO LK-HANDLER-PGM.                           
007320     MOVE 'P'                TO LK-CALL-MODE.                             
007330     MOVE ORDER-ID           TO LK-ORDER-ID.                              
007340     MOVE ORDER-TOTAL-AMOUNT TO LK-ORDER-TOTAL-AMT.                       
007350     MOVE WS-TODAY-YYYY      TO LK-TODAY-YYYY.                            
007360     MOVE WS-TODAY-MM        TO LK-TODAY-MM.                              
007370     MOVE WS-TODAY-DD        TO LK-TODAY-DD.                              
007380     MOVE ORDER-ITEM-TABLE (WS-ITEM-IDX)   TO LK-ITEM.                    
007390     MOVE W02-PRODUCT-ENTRY (W02-PROD-IDX) TO LK-PRODUCT.                 
007400     MOVE SPACES             TO LK-ERROR-CODE.                            
007410     MOVE SPACES             TO LK-LOW-STOCK-ALERT-SW.                    
007420     MOVE SPACES             TO LK-EMAIL-SEND-SW.                         
007430     MOVE SPACES             TO LK-LICENSE-KEY-OUT.                       
007440                                                                          
007450     CALL WS-HANDLER-PGM USING PDA-ITEM-LINKAGE.                          
007460                                                                          
007470     IF LK-ERROR-CODE NOT = SPACES                                        
007480         MOVE LK-ERROR-CODE TO WS-CURRENT-ERROR-CODE                      
007490         MOVE 'Y'           TO WS-STOP-ORDER-SW                           
007500         GO TO P15500-EXIT.                                               
007510                                                                          
007520     MOVE LK-ITEM    TO ORDER-ITEM-TABLE (WS-ITEM-IDX).                   
007530     MOVE LK-PRODUCT TO W02-PRODUCT-ENTRY (W02-PROD-IDX).                 
007540                                                                          
007550     IF LK-LOW-STOCK-RAISED                                               
007560         PERFORM P16000-WRITE-ALERT THRU P16000-EXIT.                     
007570                                                                          
007580     IF LK-EMAIL-IS-QUEUED                                                
007590         PERFORM P16500-WRITE-EMAIL THRU P16500-EXIT.                     
007600                                                                          
007610 P15500-EXIT.                                                             
007620     EXIT.                                                                
007630     EJECT                                                                
007640*****************************************************************         
007650*    PARAGRAPH:  P16000-WRITE-ALERT                             *         
007660*    FUNCTION :  WRITE ONE LOW-STOCK ALERT RECORD.              *         
007670*****************************************************************         
007680                                                                          
007690 P16000-WRITE-ALERT.                                                      
007700                                                                          
007710     MOVE SPACES                             TO ALERT-RECORD.             
007720     MOVE ORDER-ID                          TO ALERT-ORDER-ID.            
007730     MOVE ORDER-ITEM-PRODUCT-ID (WS-ITEM-IDX)                             
007740                                             TO ALERT-PRODUCT-ID.         
007750     MOVE ORDER-ITEM-META-WAREHOUSE (WS-ITEM-IDX)                         
007760                                             TO ALERT-WAREHOUSE.          
007770     MOVE W02-PROD-STOCK-QTY (W02-PROD-IDX)  TO ALERT-STOCK-QTY.          
007780     MOVE 'STOCK BELOW REORDER THRESHOLD'    TO ALERT-MESSAGE.            
007790                                                                          
007800     WRITE ALERT-RECORD.                                                  
007810                                                                          
007820 P16000-EXIT.                                                             
007830     EXIT.                                                                
007840     EJECT                                                                
007850*****************************************************************         
007860*    PARAGRAPH:  P16500-WRITE-EMAIL                             *         
007870*    FUNCTION :  WRITE ONE LICENSE DELIVERY E-MAIL RECORD.      *         
007880*****************************************************************         
007890                                                                          
007900 P16500-WRITE-EMAIL.                                                      
007910                                                                          
007920     MOVE SPACES                    TO EMAIL-NOTIFICATION-RECORD.         
007930     MOVE ORDER-ID                          TO EMAIL-ORDER-ID.            
007940     MOVE ORDER-ITEM-PRODUCT-ID (WS-ITEM-IDX)                             
007950                                             TO EMAIL-PRODUCT-ID.         
007960     MOVE ORDER-ITEM-META-DELIV-EMAIL (WS-ITEM-IDX)                       
007970                                             TO EMAIL-TO-ADDRESS.         
007980     MOVE LK-LICENSE-KEY-OUT                 TO EMAIL-LICENSE-KEY.        
007990                                                                          
008000     WRITE EMAIL-NOTIFICATION-RECORD.                                     
008010                                                                          
008020 P16500-EXIT.                                                             
008030     EXIT.                                                                
008040     EJECT                                                                
008050*****************************************************************         
008060*    PARAGRAPH:  P17100-GLOBAL-PAYMENT                          *         
008070*    FUNCTION :  THIS SHOP'S PAYMENT GATEWAY IS AN ONLINE       *         
008080*                SERVICE OUTSIDE THIS BATCH RUN -- PAYMENT AND  *         
008090*                FRAUD-SCORING CALLS ARE NOT MADE HERE.  THE    *         
008100*                PAYMENT-ORDER GLOBAL HANDLER ALWAYS SUCCEEDS   *         
008110*                ONCE THE FRAUD PASS HAS LET THE ORDER THROUGH  *         
008112*                -- NO AMOUNT OR OTHER CHECK IS MADE HERE.      *         
008114*                09/10/14 S ARCHULETA -- REMOVED A SPURIOUS     *         
008116*                PAYMENT_AMOUNT_INVALID STOP THAT HAD NO BASIS  *         
008118*                IN THE BUSINESS RULES -- REQ PDA-0530.         *         
008120*****************************************************************         
008130                                                                          
008140 P17100-GLOBAL-PAYMENT.                                                   
008150                                                                          
008200 P17100-EXIT.                                                             
008210     EXIT.                                                                
008220     EJECT                                                                
008230*****************************************************************         
008240*    PARAGRAPH:  P18000-WRITE-RESULT                            *         
008250*    FUNCTION :  WRITE THE RESULT RECORD FOR THIS ORDER AND     *         
008260*                ROLL THE CONTROL TOTALS AND FAILURE BREAKDOWN. *         
008270*****************************************************************         
008280                                                                          
008290 P18000-WRITE-RESULT.                                                     
008300                                                                          
008310     MOVE SPACES              TO RESULT-RECORD.                           
008320     MOVE ORDER-ID          TO RES-ORDER-ID.                              
008330     MOVE ORDER-STATUS      TO RES-FINAL-STATUS.                          
008340     MOVE WS-CURRENT-ERROR-CODE TO RES-ERROR-CODE.                        
008350                                                                          
008360     WRITE RESULT-RECORD.                                                 
008370                                                                          
008380     IF ORDER-STAT-PROCESSED                                              
008390         ADD 1 TO WS-PROCESSED-COUNT.                                     
008400                                                                          
008410     IF ORDER-STAT-FAILED                                                 
008420         ADD 1 TO WS-FAILED-COUNT                                         
008430         PERFORM P18500-TALLY-FAILURE THRU P18500-EXIT.                   
008440                                                                          
008450     IF ORDER-STAT-PENDING-APPR                                           
008460         ADD 1 TO WS-PENDING-COUNT.                                       
008470                                                                          
008480 P18000-EXIT.                                                             
008490     EXIT.                                                                
008500     EJECT                                                                
008510*****************************************************************         
008520*    PARAGRAPH:  P18500-TALLY-FAILURE                           *         
008530*    FUNCTION :  ADD THE CURRENT ERROR CODE TO THE SUMMARY      *         
008540*                REPORT'S FAILURE BREAKDOWN TABLE, EITHER BY    *         
008550*                BUMPING AN EXISTING ENTRY OR ADDING A NEW ONE. *         
008560*****************************************************************         
008570                                                                          
008580 P18500-TALLY-FAILURE.                                                    
008590                                                                          
008600     SET WS-FAILURE-IDX TO 1.                                             
008610     SET WS-SUB1 TO ZERO.                                                 
008620                                                                          
008630     PERFORM P18510-FIND-FAIL-CODE THRU P18510-EXIT                       
008640         VARYING WS-FAILURE-IDX FROM 1 BY 1                               
008650         UNTIL WS-FAILURE-IDX > WS-FAILURE-COUNT                          
008660            OR WS-SUB1 NOT = ZERO.                                        
008670                                                                          
008680     IF WS-SUB1 NOT = ZERO                                                
008690         SET WS-FAILURE-IDX TO WS-SUB1                                    
008700         ADD 1 TO WS-FAIL-CNT (WS-FAILURE-IDX)                            
008710         GO TO P18500-EXIT.                                               
008720                                                                          
008730     IF WS-FAILURE-COUNT < WS-PDA-FAILURE-TABLE-MAX                       
008740         ADD 1 TO WS-FAILURE-COUNT                                        
008750         SET WS-FAILURE-IDX TO WS-FAILURE-COUNT                           
008760         MOVE WS-CURRENT-ERROR-CODE TO                                    
008770                             WS-FAIL-CODE (WS-FAILURE-IDX)                
008780         MOVE 1 TO WS-FAIL-CNT (WS-FAILURE-IDX).                          
008790                                                                          
008800 P18500-EXIT.                                                             
008810     EXIT.                                                                
008820                                                                          
008830 P18510-FIND-FAIL-CODE.                                                   
008840                                                                          
008850     IF WS-FAIL-CODE (WS-FAILURE-IDX) = WS-CURRENT-ERROR-CODE             
008860         SET WS-SUB1 TO WS-FAILURE-IDX.                                   
008870                                                                          
008880 P18510-EXIT.                                                             
008890     EXIT.                                                                
008900     EJECT                                                                
008910*****************************************************************         
008920*    PARAGRAPH:  P19000-SET-FINAL-STATUS                        *         
008930*    FUNCTION :  SET ORDER-STATUS FROM THE OUTCOME OF THE       *         
008940*                VALIDATE AND PROCESS PASSES.                   *         
008950*****************************************************************         
008960                                                                          
008970 P19000-SET-FINAL-STATUS.                                                 
008980                                                                          
008990     IF WS-STOP-ORDER                                                     
009000         MOVE 'FAILED' TO ORDER-STATUS                                    
009010         GO TO P19000-EXIT.                                               
009020                                                                          
009030     IF WS-REVIEW-REQUIRED                                                
009040         MOVE 'PENDING_APPROVAL' TO ORDER-STATUS                          
009050         GO TO P19000-EXIT.                                               
009060                                                                          
009070     MOVE 'PROCESSED' TO ORDER-STATUS.                                    
009080                                                                          
009090 P19000-EXIT.                                                             
009100     EXIT.                                                                
009110     EJECT                                                                
009120*****************************************************************         
009130*    PARAGRAPH:  P20000-PRINT-SUMMARY                           *         
009140*    FUNCTION :  PRINT THE RUN SUMMARY REPORT -- CONTROL        *         
009150*                TOTALS AND FAILURE BREAKDOWN BY REASON.        *         
009160*****************************************************************         
009170                                                                          
009180 P20000-PRINT-SUMMARY.                                                    
009190                                                                          
009200     WRITE SUMRPT-OUT-REC FROM WPRB-BANNER-01.                            
009210     WRITE SUMRPT-OUT-REC FROM WPRB-BANNER-02.                            
009220     WRITE SUMRPT-OUT-REC FROM WPRB-BANNER-03.                            
009230     WRITE SUMRPT-OUT-REC FROM WPRB-BANNER-04.                            
009240     WRITE SUMRPT-OUT-REC FROM WPRB-BANNER-05.                            
009250                                                                          
009260     MOVE WS-ORDER-COUNT     TO WPRT-ORDER-COUNT.                         
009270     MOVE WS-PROCESSED-COUNT TO WPRT-PROCESSED-COUNT.                     
009280     MOVE WS-FAILED-COUNT    TO WPRT-FAILED-COUNT.                        
009290     MOVE WS-PENDING-COUNT   TO WPRT-PENDING-COUNT.                       
009300                                                                          
009310     WRITE SUMRPT-OUT-REC FROM WS-PDA-RPT-TOTAL-01.                       
009320     WRITE SUMRPT-OUT-REC FROM WS-PDA-RPT-TOTAL-02.                       
009330     WRITE SUMRPT-OUT-REC FROM WS-PDA-RPT-TOTAL-03.                       
009340     WRITE SUMRPT-OUT-REC FROM WS-PDA-RPT-TOTAL-04.                       
009350     WRITE SUMRPT-OUT-REC FROM WS-PDA-RPT-FAILBRK-HDG.                    
009360                                                                          
009370     PERFORM P20500-PRINT-FAILURE THRU P20500-EXIT                        
009380         VARYING WS-FAILURE-IDX FROM 1 BY 1                               
009390         UNTIL WS-FAILURE-IDX > WS-FAILURE-COUNT.                         
009400                                                                          
009410 P20000-EXIT.                                                             
009420     EXIT.                                                                
009430                                                                          
009440 P20500-PRINT-FAILURE.                                                    
009450                                                                          
009460     MOVE WS-FAIL-CODE (WS-FAILURE-IDX) TO WPRF-ERROR-CODE.               
009470     MOVE WS-FAIL-CNT  (WS-FAILURE-IDX) TO WPRF-ERROR-COUNT.              
009480     WRITE SUMRPT-OUT-REC FROM WS-PDA-RPT-FAILBRK-LINE.                   
009490                                                                          
009500 P20500-EXIT.                                                             
009510     EXIT.                                                                

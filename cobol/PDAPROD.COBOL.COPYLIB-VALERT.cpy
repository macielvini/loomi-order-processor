000010*****************************************************************         
000020* ALERT RECORD -- ONE PER LOW-STOCK CONDITION RAISED BY          *        
000030* PDAS01 (PHYSICAL ITEM HANDLER), WRITTEN TO ALERTS-OUT          *        
000040*****************************************************************         
000050*                                                                         
000060 01  ALERT-RECORD.                                                        
000070     05  ALERT-ORDER-ID            PIC X(36).                             
000080     05  ALERT-PRODUCT-ID          PIC X(36).                             
000090     05  ALERT-WAREHOUSE           PIC X(02).                             
000100     05  ALERT-STOCK-QTY           PIC S9(07) COMP-3.                     
000110     05  ALERT-MESSAGE             PIC X(40).                             
000120     05  FILLER                    PIC X(10).                             

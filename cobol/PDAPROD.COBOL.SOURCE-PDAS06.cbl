000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PDAS06.                                                      
000030 AUTHOR. J PELLETIER.                                                     
000040 INSTALLATION. PDA - ORDER PROCESSING.                                    
000050 DATE-WRITTEN. 05/17/2011.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  THIS PROGRAM AND ITS LISTING ARE THE PROPERTY OF              
000080*    THIS INSTALLATION.  IT IS SUBMITTED FOR THE USE OF THE               
000090*    CUSTOMER ONLY AND ON THE EXPRESS CONDITION THAT IT NOT BE            
000100*    DISCLOSED TO ANY OTHER PERSON, FIRM, OR CORPORATION.                 
000110*                                                                         
000120*****************************************************************         
000130*                 PRODUCT DEMONSTRATION APPLICATION (PDA)       *         
000140*                       COMPUWARE CORPORATION                   *         
000150*                                                               *         
000160* PROGRAM :   PDAS06                                            *         
000170*                                                               *         
000180* FUNCTION:   PROGRAM PDAS06 IS A SHARED CALLED SUBROUTINE      *         
000190*             THAT VALIDATES A WAREHOUSE CODE AND RETURNS THE   *         
000200*             STANDARD DELIVERY DAYS FOR THAT WAREHOUSE.  IT IS *         
000210*             CALLED BY EVERY ITEM HANDLER THAT SHIPS FROM A    *         
000220*             WAREHOUSE SO THE WAREHOUSE TABLE ONLY HAS TO BE   *         
000230*             MAINTAINED IN ONE PLACE -- PDARLTYP.  ANY CODE    *         
000232*             NOT FOUND IN THE TABLE DEFAULTS TO 10 DAYS.        *        
000240*                                                               *         
000250* FILES   :   NONE                                              *         
000260*                                                               *         
000270* CALLERS :   PDAS01   (PHYSICAL ITEM HANDLER)                  *         
000280*             PDAS03   (PRE-ORDER ITEM HANDLER)                 *         
000290*                                                               *         
000300*****************************************************************         
000310*             PROGRAM CHANGE LOG                                *         
000320*             -------------------                               *         
000330*                                                               *         
000340*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
000350*  --------   --------------------  --------------------------  *         
000360*  05/17/11   J PELLETIER           ORIGINAL PROGRAM -- SPLIT   *         
000370*                                   OUT OF PDAS01 SO PDAS03      *        
000380*                                   COULD SHARE THE WAREHOUSE    *        
000390*                                   TABLE -- REQ PDA-0498.       *        
000400*  08/02/13   S ARCHULETA           DEFENSIVE CHECK ADDED FOR   *         
000410*                                   AN UNRECOGNIZED WAREHOUSE    *        
000420*                                   CODE COMING IN LOW-VALUES.   *        
000422*  09/10/14   S ARCHULETA           AN UNRECOGNIZED WAREHOUSE    *        
000424*                                   CODE WAS LEAVING DELIVERY   *         
000426*                                   DAYS AT ZERO -- PDAS03 HAS   *        
000428*                                   NO SP/RJ/MG EDIT OF ITS OWN  *        
000429*                                   AND WAS PASSING THAT ZERO     *       
000430*                                   THROUGH.  NOW DEFAULTS TO 10.*        
000432*                                   REQ PDA-0533.                *        
000434*****************************************************************         
000440     EJECT                                                                
000450 ENVIRONMENT DIVISION.                                                    
000460                                                                          
000470 CONFIGURATION SECTION.                                                   
000480                                                                          
000490 SPECIAL-NAMES.                                                           
000500     C01 IS TOP-OF-FORM.                                                  
000510                                                                          
000520 DATA DIVISION.                                                           
000530                                                                          
000540 WORKING-STORAGE SECTION.                                                 
000550                                                                          
000560                                                                          
000570*****************************************************************         
000580*    MISCELLANEOUS WORK FIELDS                                  *         
000590*****************************************************************         
000600                                                                          
000610 01  WS-MISCELLANEOUS-FIELDS.                                             
000620     05  WS-WHSE-CODE              PIC X(02) VALUE SPACES.                
000630     05  FILLER                    REDEFINES WS-WHSE-CODE.                
000640         07  WS-WHSE-C1            PIC X.                                 
000650         07  WS-WHSE-C2            PIC X.                                 
000660     05  WS-DAYS-OUT               PIC 9(03) VALUE ZERO.                  
000670     05  WS-DAYS-RAW               REDEFINES WS-DAYS-OUT                  
000680                                   PIC X(03).                             
000690                                                                          
000700     COPY PDARLTYP.                                                       
000710                                                                          
000720     EJECT                                                                
000730*****************************************************************         
000740*    L I N K A G E     S E C T I O N                            *         
000750*****************************************************************         
000760                                                                          
000770 LINKAGE SECTION.                                                         
000780                                                                          
000790     COPY PDAS06CY.                                                       
000800                                                                          
000810     EJECT                                                                
000820*****************************************************************         
000830*    P R O C E D U R E    D I V I S I O N                       *         
000840*****************************************************************         
000850                                                                          
000860 PROCEDURE DIVISION USING PDAS06-PARMS.                                   
000870                                                                          
000880                                                                          
000890 P00000-MAINLINE.                                                         
000900                                                                          
000910     MOVE 'N'    TO PDAS06-VALID-SW.                                      
000920     MOVE ZEROES TO PDAS06-DELIVERY-DAYS.                                 
000930                                                                          
000940     MOVE PDAS06-WAREHOUSE-CODE TO WS-WHSE-CODE.                          
000950                                                                          
000960     IF WS-WHSE-C1 = SPACE OR WS-WHSE-C2 = SPACE                          
000970         GO TO P00000-EXIT.                                               
000980                                                                          
000990     IF WS-WHSE-CODE = LOW-VALUES                                         
001000         GO TO P00000-EXIT.                                               
001010                                                                          
001020     SET PWHA-IDX TO 1.                                                   
001030     SEARCH ALL PWHA-ENTRY                                                
001040         AT END                                                           
001045             MOVE 10 TO PDAS06-DELIVERY-DAYS                              
001050             GO TO P00000-EXIT                                            
001060         WHEN PWHA-CODE (PWHA-IDX) = WS-WHSE-CODE                         
001070             MOVE 'Y' TO PDAS06-VALID-SW                                  
001080             MOVE PWHA-DAYS (PWHA-IDX) TO WS-DAYS-OUT.                    
001090                                                                          
001100     IF WS-DAYS-RAW = LOW-VALUES                                          
001110         MOVE ZERO TO WS-DAYS-OUT.                                        
001120                                                                          
001130     MOVE WS-DAYS-OUT TO PDAS06-DELIVERY-DAYS.                            
001140                                                                          
001150 P00000-EXIT.                                                             
001160     GOBACK.                                                              

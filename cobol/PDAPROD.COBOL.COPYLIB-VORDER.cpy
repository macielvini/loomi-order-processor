000010*****************************************************************         
000020* PRODUCT DEMONSTRATION APPLICATION (PDA)                        *        
000030* ORDER RECORD  -- SEQUENTIAL, ONE PER ORDER, ITEMS NESTED       *        
000040*****************************************************************         
000050*                                                                         
000060***  HEADER PORTION - KEY, STATUS, ORDER-LEVEL TOTAL                      
000070*                                                                         
000080 01  ORDER-RECORD.                                                        
000090     05  ORDER-KEY.                                                       
000100         10 ORDER-ID               PIC X(36).                             
000110     05  ORDER-CUSTOMER-ID         PIC X(36).                             
000120     05  ORDER-STATUS              PIC X(20).                             
000130         88  ORDER-STAT-PENDING         VALUE 'PENDING'.                  
000140         88  ORDER-STAT-PENDING-APPR                                      
000150                                        VALUE 'PENDING_APPROVAL'.         
000160         88  ORDER-STAT-PROCESSED       VALUE 'PROCESSED'.                
000170         88  ORDER-STAT-FAILED          VALUE 'FAILED'.                   
000180     05  ORDER-TOTAL-AMOUNT        PIC S9(9)V99 COMP-3.                   
000190     05  ORDER-ITEM-COUNT          PIC 9(03).                             
000200     05  FILLER                    PIC X(09).                             
000210*                                                                         
000220***  ITEM PORTION - ONE ENTRY PER ORDER LINE ITEM, DRIVEN BY              
000230***  ORDER-ITEM-COUNT ABOVE                                               
000240*                                                                         
000250     05  ORDER-ITEM-TABLE OCCURS 1 TO 50 TIMES                            
000260                           DEPENDING ON ORDER-ITEM-COUNT                  
000270                           INDEXED BY ORDER-ITEM-IDX.                     
000280         10 ORDER-ITEM-PRODUCT-ID       PIC X(36).                        
000290         10 ORDER-ITEM-PRODUCT-TYPE     PIC X(12).                        
000300            88  OIT-PHYSICAL                VALUE 'PHYSICAL'.             
000310            88  OIT-DIGITAL                 VALUE 'DIGITAL'.              
000320            88  OIT-PRE-ORDER               VALUE 'PRE_ORDER'.            
000330            88  OIT-CORPORATE               VALUE 'CORPORATE'.            
000340            88  OIT-SUBSCRIPTION            VALUE 'SUBSCRIPTION'.         
000350         10 ORDER-ITEM-QUANTITY         PIC 9(05).                        
000360         10 ORDER-ITEM-PRICE            PIC S9(07)V99 COMP-3.             
000370         10 ORDER-ITEM-CUSTOMER-ID      PIC X(36).                        
000380         10 ORDER-ITEM-META-WAREHOUSE   PIC X(02).                        
000390         10 ORDER-ITEM-META-DELIV-EMAIL PIC X(60).                        
000400         10 ORDER-ITEM-META-CNPJ        PIC X(14).                        
000410         10 ORDER-ITEM-META-IE          PIC X(13).                        
000420         10 ORDER-ITEM-META-PAY-TERMS   PIC X(06).                        
000430         10 ORDER-ITEM-META-GROUP-ID    PIC X(20).                        
000440         10 ORDER-ITEM-META-DISC-AMT    PIC S9(07)V99 COMP-3.             
000450         10 ORDER-ITEM-META-DELIV-DAYS  PIC 9(03).                        
000460         10 ORDER-ITEM-META-MAX-CANCEL  PIC X(10).                        
000470         10 ORDER-ITEM-META-RELEASE-DT  PIC X(10).                        
000480         10 FILLER                      PIC X(10).                        

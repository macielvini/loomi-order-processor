000010*****************************************************************         
000020* PRODUCT DEMONSTRATION APPLICATION (PDA)                        *        
000030*                                                                *        
000040* STANDARD ORDER-LINE-ITEM RULE TABLES FOR THE ENTIRE            *        
000050* ORDER PROCESSING ENGINE -- PRODUCT-TYPE/HANDLER DISPATCH,      *        
000060* WAREHOUSE DELIVERY DAYS, AND VALID PAYMENT TERMS               *        
000070*                                                                *        
000080*****************************************************************         
000090*                                                                         
000100 77  PDA-PRODTYPE-MAX            PIC S9(05) VALUE +5  COMP-3.             
000110 77  PDA-WAREHOUSE-MAX           PIC S9(05) VALUE +3  COMP-3.             
000120 77  PDA-PAYTERM-MAX             PIC S9(05) VALUE +3  COMP-3.             
000130*                                                                         
000140***  STRUCTURE = PRODUCT TYPE, HANDLER SUBPROGRAM NAME                    
000150*                                                                         
000160 01  PDA-PRODTYPE-ARRAY.                                                  
000170     05  FILLER                  PIC X(12)   VALUE 'CORPORATE'.           
000180     05  FILLER                  PIC X(08)   VALUE 'PDAS04'.              
000190     05  FILLER                  PIC X(12)   VALUE 'DIGITAL'.             
000200     05  FILLER                  PIC X(08)   VALUE 'PDAS02'.              
000210     05  FILLER                  PIC X(12)   VALUE 'PHYSICAL'.            
000220     05  FILLER                  PIC X(08)   VALUE 'PDAS01'.              
000230     05  FILLER                  PIC X(12)   VALUE 'PRE_ORDER'.           
000240     05  FILLER                  PIC X(08)   VALUE 'PDAS03'.              
000250     05  FILLER                  PIC X(12)   VALUE 'SUBSCRIPTION'.        
000260     05  FILLER                  PIC X(08)   VALUE 'PDAS05'.              
000270*                                                                         
000280***  REDEFINED PRODUCT TYPE DISPATCH ARRAY                                
000290*                                                                         
000300 01  PDA-PRODTYPE-ARRAY-R        REDEFINES PDA-PRODTYPE-ARRAY.            
000310     05  PPTA-ENTRY              OCCURS 5 TIMES                           
000320                                 ASCENDING KEY IS PPTA-TYPE               
000330                                 INDEXED BY PPTA-IDX.                     
000340         10  PPTA-TYPE           PIC X(12).                               
000350         10  PPTA-HANDLER-PGM    PIC X(08).                               
000360*                                                                         
000370***  STRUCTURE = WAREHOUSE CODE, STANDARD DELIVERY DAYS                   
000380*                                                                         
000390 01  PDA-WAREHOUSE-ARRAY.                                                 
000400     05  FILLER                  PIC X(02)   VALUE 'MG'.                  
000410     05  FILLER                  PIC 9(03)   VALUE 010.                   
000420     05  FILLER                  PIC X(02)   VALUE 'RJ'.                  
000430     05  FILLER                  PIC 9(03)   VALUE 007.                   
000440     05  FILLER                  PIC X(02)   VALUE 'SP'.                  
000450     05  FILLER                  PIC 9(03)   VALUE 005.                   
000460*                                                                         
000470***  REDEFINED WAREHOUSE DELIVERY-DAYS ARRAY                              
000480*                                                                         
000490 01  PDA-WAREHOUSE-ARRAY-R       REDEFINES PDA-WAREHOUSE-ARRAY.           
000500     05  PWHA-ENTRY              OCCURS 3 TIMES                           
000510                                 ASCENDING KEY IS PWHA-CODE               
000520                                 INDEXED BY PWHA-IDX.                     
000530         10  PWHA-CODE           PIC X(02).                               
000540         10  PWHA-DAYS           PIC 9(03).                               
000550*                                                                         
000560***  STRUCTURE = VALID CORPORATE PAYMENT TERM CODES                       
000570*                                                                         
000580 01  PDA-PAYTERM-ARRAY.                                                   
000590     05  FILLER                  PIC X(06)   VALUE 'NET_30'.              
000600     05  FILLER                  PIC X(06)   VALUE 'NET_60'.              
000610     05  FILLER                  PIC X(06)   VALUE 'NET_90'.              
000620*                                                                         
000630***  REDEFINED PAYMENT TERM ARRAY                                         
000640*                                                                         
000650 01  PDA-PAYTERM-ARRAY-R         REDEFINES PDA-PAYTERM-ARRAY.             
000660     05  PPYA-ENTRY              OCCURS 3 TIMES                           
000670                                 PIC X(06).                               

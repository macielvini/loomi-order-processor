000010*****************************************************************         
000020* PRODUCT DEMONSTRATION APPLICATION (PDA)                        *        
000030* PROCESSED LICENSE RECORD -- SEQUENTIAL LOOKUP FILE, LOADED     *        
000040* INTO W04-PROCLIC TABLE, KEYED CUSTOMER-ID + PRODUCT-ID, USED   *        
000050* BY PDAS02 TO STOP A CUSTOMER FROM RE-BUYING A DIGITAL TITLE    *        
000060* IT ALREADY OWNS                                                *        
000070*****************************************************************         
000080*                                                                         
000090 01  PROCESSED-LICENSE-RECORD.                                            
000100     05  PROCLIC-KEY.                                                     
000110         10 PROCLIC-CUSTOMER-ID    PIC X(36).                             
000120         10 PROCLIC-PRODUCT-ID     PIC X(36).                             
000130     05  FILLER                    PIC X(08).                             

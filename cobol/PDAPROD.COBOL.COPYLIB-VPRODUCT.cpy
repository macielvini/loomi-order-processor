000010*****************************************************************         
000020* PRODUCT DEMONSTRATION APPLICATION (PDA)                        *        
000030* PRODUCT MASTER RECORD  -- SEQUENTIAL, LOADED INTO W02-PRODUCT  *        
000040* TABLE AT START-OF-RUN AND SEARCH ALL'D BY PRODUCT-ID           *        
000050*****************************************************************         
000060*                                                                         
000070 01  PRODUCT-RECORD.                                                      
000080     05  PRODUCT-KEY.                                                     
000090         10 PRODUCT-ID             PIC X(36).                             
000100     05  PRODUCT-NAME              PIC X(60).                             
000110     05  PRODUCT-TYPE              PIC X(12).                             
000120         88  PROD-PHYSICAL              VALUE 'PHYSICAL'.                 
000130         88  PROD-DIGITAL               VALUE 'DIGITAL'.                  
000140         88  PROD-PRE-ORDER             VALUE 'PRE_ORDER'.                
000150         88  PROD-CORPORATE             VALUE 'CORPORATE'.                
000160         88  PROD-SUBSCRIPTION          VALUE 'SUBSCRIPTION'.             
000170     05  PRODUCT-PRICE             PIC S9(07)V99 COMP-3.                  
000180     05  PRODUCT-STOCK-QTY         PIC S9(07)     COMP-3.                 
000190     05  PRODUCT-IS-ACTIVE         PIC X(01).                             
000200         88  PRODUCT-ACTIVE             VALUE 'Y'.                        
000210         88  PRODUCT-INACTIVE           VALUE 'N'.                        
000220     05  PRODUCT-META-RELEASE-DATE PIC X(10).                             
000230     05  PRODUCT-META-PREORD-DISC  PIC S9(07)V99 COMP-3.                  
000240     05  PRODUCT-META-GROUP-ID     PIC X(20).                             
000250     05  FILLER                    PIC X(20).                             

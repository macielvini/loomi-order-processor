000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PDAS04.                                                      
000030 AUTHOR. R MICHALIK.                                                      
000040 INSTALLATION. PDA - ORDER PROCESSING.                                    
000050 DATE-WRITTEN. 01/14/1987.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  THIS PROGRAM AND ITS LISTING ARE THE PROPERTY OF              
000080*    THIS INSTALLATION.  IT IS SUBMITTED FOR THE USE OF THE               
000090*    CUSTOMER ONLY AND ON THE EXPRESS CONDITION THAT IT NOT BE            
000100*    DISCLOSED TO ANY OTHER PERSON, FIRM, OR CORPORATION.                 
000110*                                                                         
000120*****************************************************************         
000130*                 PRODUCT DEMONSTRATION APPLICATION (PDA)       *         
000140*                       COMPUWARE CORPORATION                   *         
000150*                                                               *         
000160* PROGRAM :   PDAS04                                            *         
000170*                                                               *         
000180* FUNCTION:   PROGRAM PDAS04 IS A CALLED SUBROUTINE THAT VALI-  *         
000190*             DATES AND PROCESSES ONE CORPORATE-ACCOUNT ORDER   *         
000200*             LINE ITEM.  IN VALIDATE MODE IT EDITS THE CNPJ,   *         
000210*             IE AND PAYMENT TERMS, CHECKS STOCK ON HAND AND    *         
000220*             THE ORDER'S CREDIT LIMIT.  IN PROCESS MODE IT     *         
000230*             APPLIES THE 100-UNIT VOLUME DISCOUNT AND          *         
000240*             NORMALIZES THE PAYMENT TERMS CODE.                 *        
000250*                                                               *         
000260* FILES   :   NONE                                              *         
000270*                                                               *         
000280*****************************************************************         
000290*             PROGRAM CHANGE LOG                                *         
000300*             -------------------                               *         
000310*                                                               *         
000320*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
000330*  --------   --------------------  --------------------------  *         
000340*  01/14/87   R MICHALIK            ORIGINAL PROGRAM -- CNPJ/IE *         
000350*                                   EDIT AND VOLUME DISCOUNT.    *        
000360*  04/08/91   C DEWITT              ADD CREDIT LIMIT AND HIGH-  *         
000370*                                   VALUE REVIEW CHECKS.         *        
000380*  02/11/98   T HOLLOWAY            Y2K -- NO 2-DIGIT YEAR      *         
000390*                                   FIELDS IN THIS PROGRAM.      *        
000400*  09/23/93   T HOLLOWAY            NORMALIZE PAYMENT TERMS TO  *         
000410*                                   UPPERCASE, DEFAULT NET_30    *        
000420*                                   -- REQ PDA-0447.             *        
000422*  07/16/14   S ARCHULETA           VOLUME DISCOUNT CAME OUT   *          
000424*                                   100 TIMES TOO LOW AND WAS  *          
000426*                                   WRONGLY DEDUCTED FROM THE  *          
000427*                                   LINE PRICE.  DISCOUNT-AMT   *         
000428*                                   IS NOW PRICE*BLOCKS*100*.15*          
000429*                                   -- REQ PDA-0531.            *         
000430*****************************************************************         
000440     EJECT                                                                
000450 ENVIRONMENT DIVISION.                                                    
000460                                                                          
000470 CONFIGURATION SECTION.                                                   
000480                                                                          
000490 SPECIAL-NAMES.                                                           
000500     C01 IS TOP-OF-FORM.                                                  
000510                                                                          
000520 DATA DIVISION.                                                           
000530                                                                          
000540 WORKING-STORAGE SECTION.                                                 
000550                                                                          
000560                                                                          
000570*****************************************************************         
000580*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *         
000590*****************************************************************         
000600                                                                          
000610 77  WS-SUB1                       PIC S9(04) COMP VALUE +0.              
000620 77  WS-IE-LEN                     PIC S9(04) COMP VALUE +0.              
000630 77  WS-BLOCKS                     PIC S9(05) COMP-3 VALUE +0.            
000650                                                                          
000660*****************************************************************         
000670*    SWITCHES                                                   *         
000680*****************************************************************         
000690                                                                          
000700 01  WS-SWITCHES.                                                         
000710     05  WS-TERMS-VALID-SW         PIC X VALUE 'N'.                       
000720         88  WS-TERMS-ARE-VALID          VALUE 'Y'.                       
000730                                                                          
000740*****************************************************************         
000750*    MISCELLANEOUS WORK FIELDS                                  *         
000760*****************************************************************         
000770                                                                          
000780 01  WS-MISCELLANEOUS-FIELDS.                                             
000790     05  WS-PAY-TERMS              PIC X(06) VALUE SPACES.                
000800     05  FILLER                    REDEFINES WS-PAY-TERMS.                
000810         07  WS-PAY-TERMS-C1       PIC X.                                 
000820         07  FILLER                PIC X(05).                             
000830     05  WS-DISC-AMT               PIC S9(07)V99 COMP-3                   
000840                                   VALUE ZERO.                            
000850     05  WS-DISC-RAW               REDEFINES WS-DISC-AMT                  
000860                                   PIC X(05).                             
000870     05  WS-NEW-STOCK-QTY          PIC S9(07) COMP-3 VALUE ZERO.          
000880     05  WS-NEW-STOCK-RAW          REDEFINES WS-NEW-STOCK-QTY             
000890                                   PIC X(04).                             
000900                                                                          
000910     COPY PDARLTYP.                                                       
000920                                                                          
000930     EJECT                                                                
000940*****************************************************************         
000950*    L I N K A G E     S E C T I O N                            *         
000960*****************************************************************         
000970                                                                          
000980 LINKAGE SECTION.                                                         
000990                                                                          
001000     COPY PDAHLINK.                                                       
001010                                                                          
001020     EJECT                                                                
001030*****************************************************************         
001040*    P R O C E D U R E    D I V I S I O N                       *         
001050*****************************************************************         
001060                                                                          
001070 PROCEDURE DIVISION USING PDA-ITEM-LINKAGE.                               
001080                                                                          
001090                                                                          
001100 P00000-MAINLINE.                                                         
001110                                                                          
001120     IF LK-MODE-VALIDATE                                                  
001130         PERFORM P10000-VALIDATE THRU P10000-EXIT                         
001140     ELSE                                                                 
001150         PERFORM P15000-PROCESS  THRU P15000-EXIT.                        
001160                                                                          
001170     GOBACK.                                                              
001180                                                                          
001190 P00000-EXIT.                                                             
001200     EXIT.                                                                
001210     EJECT                                                                
001220*****************************************************************         
001230*    PARAGRAPH:  P10000-VALIDATE                                *         
001240*    FUNCTION :  EDIT CNPJ/IE/PAYMENT TERMS, THEN CHECK STOCK   *         
001250*                AND THE ORDER'S CREDIT LIMIT.                  *         
001260*****************************************************************         
001270                                                                          
001280 P10000-VALIDATE.                                                         
001290                                                                          
001300     PERFORM P10100-EDIT-CORP-DATA THRU P10100-EXIT.                      
001310                                                                          
001320     IF NOT WS-TERMS-ARE-VALID                                            
001330         MOVE 'INVALID_CORPORATE_DATA' TO LK-ERROR-CODE                   
001340         GO TO P10000-EXIT.                                               
001350                                                                          
001360     IF LK-PROD-IS-ACTIVE NOT = 'Y'                                       
001370         MOVE 'OUT_OF_STOCK' TO LK-ERROR-CODE                             
001380         GO TO P10000-EXIT.                                               
001390                                                                          
001400     IF LK-PROD-STOCK-QTY < LK-ITEM-QUANTITY                              
001410         MOVE 'OUT_OF_STOCK' TO LK-ERROR-CODE                             
001420         GO TO P10000-EXIT.                                               
001430                                                                          
001440     IF LK-ORDER-TOTAL-AMT > 100000.00                                    
001450         MOVE 'CREDIT_LIMIT_EXCEEDED' TO LK-ERROR-CODE                    
001460         GO TO P10000-EXIT.                                               
001470                                                                          
001480     IF LK-ORDER-TOTAL-AMT > 50000.00                                     
001490         MOVE 'Y' TO LK-REVIEW-REQUIRED-SW.                               
001500                                                                          
001510 P10000-EXIT.                                                             
001520     EXIT.                                                                
001530     EJECT                                                                
001540*****************************************************************         
001550*    PARAGRAPH:  P10100-EDIT-CORP-DATA                          *         
001560*    FUNCTION :  CHECK FOR BLANK CNPJ/IE/TERMS, A 14-DIGIT      *         
001570*                CNPJ, A 9 TO 13 DIGIT IE, AND A TERMS CODE     *         
001580*                THAT MATCHES ONE OF THE SHOP'S VALID TERMS.    *         
001590*****************************************************************         
001600                                                                          
001610 P10100-EDIT-CORP-DATA.                                                   
001620                                                                          
001630     MOVE 'N' TO WS-TERMS-VALID-SW.                                       
001640                                                                          
001650     IF LK-ITEM-META-CNPJ = SPACES                                        
001660        OR LK-ITEM-META-IE = SPACES                                       
001670        OR LK-ITEM-META-PAY-TERMS = SPACES                                
001680         GO TO P10100-EXIT.                                               
001690                                                                          
001700     IF LK-ITEM-META-CNPJ NOT NUMERIC                                     
001710         GO TO P10100-EXIT.                                               
001720                                                                          
001730     PERFORM P10150-FIND-IE-LEN THRU P10150-EXIT.                         
001740                                                                          
001750     IF WS-IE-LEN < 9 OR WS-IE-LEN > 13                                   
001760         GO TO P10100-EXIT.                                               
001770                                                                          
001780     IF LK-ITEM-META-IE(1:WS-IE-LEN) NOT NUMERIC                          
001790         GO TO P10100-EXIT.                                               
001800                                                                          
001810     SET PPYA-IDX TO 1.                                                   
001820     SEARCH PPYA-ENTRY                                                    
001830         AT END                                                           
001840             GO TO P10100-EXIT                                            
001850         WHEN PPYA-ENTRY (PPYA-IDX) = LK-ITEM-META-PAY-TERMS              
001860             MOVE 'Y' TO WS-TERMS-VALID-SW.                               
001870                                                                          
001880 P10100-EXIT.                                                             
001890     EXIT.                                                                
001900     EJECT                                                                
001910*****************************************************************         
001920*    PARAGRAPH:  P10150-FIND-IE-LEN                             *         
001930*    FUNCTION :  SCAN THE IE FIELD FROM THE RIGHT TO FIND THE   *         
001940*                LENGTH OF ITS SIGNIFICANT (NON-BLANK) PORTION. *         
001950*****************************************************************         
001960                                                                          
001970 P10150-FIND-IE-LEN.                                                      
001980                                                                          
001990     MOVE 13 TO WS-IE-LEN.                                                
002000                                                                          
002010 P10150-LOOP.                                                             
002020                                                                          
002030     IF WS-IE-LEN = 0                                                     
002040         GO TO P10150-EXIT.                                               
002050                                                                          
002060     IF LK-ITEM-META-IE(WS-IE-LEN:1) NOT = SPACE                          
002070         GO TO P10150-EXIT.                                               
002080                                                                          
002090     SUBTRACT 1 FROM WS-IE-LEN.                                           
002100     GO TO P10150-LOOP.                                                   
002110                                                                          
002120 P10150-EXIT.                                                             
002130     EXIT.                                                                
002140     EJECT                                                                
002150*****************************************************************         
002160*    PARAGRAPH:  P15000-PROCESS                                 *         
002170*    FUNCTION :  APPLY THE 100-UNIT VOLUME DISCOUNT AND         *         
002180*                NORMALIZE THE PAYMENT TERMS CODE.              *         
002190*****************************************************************         
002200                                                                          
002210 P15000-PROCESS.                                                          
002220                                                                          
002230     COMPUTE WS-NEW-STOCK-QTY = LK-PROD-STOCK-QTY -                       
002240                                 LK-ITEM-QUANTITY.                        
002250                                                                          
002260     IF WS-NEW-STOCK-RAW = LOW-VALUES                                     
002270         MOVE ZERO TO WS-NEW-STOCK-QTY.                                   
002280                                                                          
002290     MOVE WS-NEW-STOCK-QTY TO LK-PROD-STOCK-QTY.                          
002300                                                                          
002310     PERFORM P15200-APPLY-DISCOUNT  THRU P15200-EXIT.                     
002320     PERFORM P15100-NORMALIZE-TERMS THRU P15100-EXIT.                     
002330                                                                          
002340 P15000-EXIT.                                                             
002350     EXIT.                                                                
002360     EJECT                                                                
002370*****************************************************************         
002380*    PARAGRAPH:  P15200-APPLY-DISCOUNT                          *         
002390*    FUNCTION :  FOR EVERY COMPLETE 100-UNIT BLOCK ORDERED,     *         
002400*                CREDIT 15% OF THE LINE PRICE PER BLOCK TO      *         
002402*                ITEM-META-DISC-AMT.  THE LINE PRICE ITSELF IS  *         
002404*                NOT REDUCED -- SEE REQ PDA-0531 BELOW.         *         
002410*****************************************************************         
002420                                                                          
002430 P15200-APPLY-DISCOUNT.                                                   
002440                                                                          
002450     MOVE ZERO TO LK-ITEM-META-DISC-AMT.                                  
002460                                                                          
002470     IF LK-ITEM-QUANTITY < 100                                            
002480         GO TO P15200-EXIT.                                               
002490                                                                          
002500     COMPUTE WS-BLOCKS = LK-ITEM-QUANTITY / 100.                          
002510     COMPUTE WS-DISC-AMT ROUNDED =                                        
002520         LK-ITEM-PRICE * WS-BLOCKS * 100 * 0.15.                          
002530                                                                          
002540     IF WS-DISC-RAW = LOW-VALUES                                          
002550         MOVE ZERO TO WS-DISC-AMT.                                        
002560                                                                          
002570     MOVE WS-DISC-AMT TO LK-ITEM-META-DISC-AMT.                           
002600                                                                          
002610 P15200-EXIT.                                                             
002620     EXIT.                                                                
002630     EJECT                                                                
002640*****************************************************************         
002650*    PARAGRAPH:  P15100-NORMALIZE-TERMS                         *         
002660*    FUNCTION :  UPPERCASE THE PAYMENT TERMS CODE AND DEFAULT   *         
002670*                IT TO NET_30 WHEN IT COMES IN BLANK.           *         
002680*****************************************************************         
002690                                                                          
002700 P15100-NORMALIZE-TERMS.                                                  
002710                                                                          
002720     MOVE LK-ITEM-META-PAY-TERMS TO WS-PAY-TERMS.                         
002730                                                                          
002740     INSPECT WS-PAY-TERMS CONVERTING                                      
002750         'abcdefghijklmnopqrstuvwxyz'                                     
002760         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
002770                                                                          
002780     IF WS-PAY-TERMS-C1 = SPACE                                           
002790         MOVE 'NET_30' TO WS-PAY-TERMS.                                   
002800                                                                          
002810     MOVE WS-PAY-TERMS TO LK-ITEM-META-PAY-TERMS.                         
002820                                                                          
002830 P15100-EXIT.                                                             
002840     EXIT.                                                                

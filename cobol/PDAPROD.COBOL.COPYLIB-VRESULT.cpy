000010*****************************************************************         
000020* RESULT RECORD -- ONE PER ORDER PROCESSED, WRITTEN TO           *        
000030* RESULTS-OUT AT END OF P10000-PROCESS-ORDER                     *        
000040*****************************************************************         
000050*                                                                         
000060 01  RESULT-RECORD.                                                       
000070     05  RES-ORDER-ID              PIC X(36).                             
000080     05  RES-FINAL-STATUS          PIC X(20).                             
000090     05  RES-ERROR-CODE            PIC X(30).                             
000100     05  FILLER                    PIC X(14).                             

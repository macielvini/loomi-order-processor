000010                                                                          
000020*****************************************************************         
000030*    PDAS06 PARAMETER PASS AREA                                 *         
000040*****************************************************************         
000050                                                                          
000060 01  PDAS06-PARMS.                                                        
000070     03  PDAS06-WAREHOUSE-CODE   PIC X(02)   VALUE SPACES.                
000080     03  PDAS06-VALID-SW         PIC X(01)   VALUE 'N'.                   
000090         88  PDAS06-WHSE-VALID             VALUE 'Y'.                     
000100     03  PDAS06-DELIVERY-DAYS    PIC 9(03)   VALUE ZEROES.                

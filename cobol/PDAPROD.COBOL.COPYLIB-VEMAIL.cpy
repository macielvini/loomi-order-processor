000010*****************************************************************         
000020* EMAIL NOTIFICATION RECORD -- ONE PER DIGITAL LICENSE EMAIL     *        
000030* "SENT" BY PDAS02, WRITTEN TO EMAIL-NOTICES-OUT.  THE ACTUAL    *        
000040* SMTP TRANSPORT IS OUTSIDE THIS APPLICATION -- WE ONLY RECORD   *        
000050* THE DECISION TO SEND AND WHAT WAS SENT                        *         
000060*****************************************************************         
000070*                                                                         
000080 01  EMAIL-NOTIFICATION-RECORD.                                           
000090     05  EMAIL-ORDER-ID            PIC X(36).                             
000100     05  EMAIL-PRODUCT-ID          PIC X(36).                             
000110     05  EMAIL-TO-ADDRESS          PIC X(60).                             
000120     05  EMAIL-LICENSE-KEY         PIC X(16).                             
000130     05  FILLER                    PIC X(10).                             

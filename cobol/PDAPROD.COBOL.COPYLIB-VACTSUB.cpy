000010*****************************************************************         
000020* PRODUCT DEMONSTRATION APPLICATION (PDA)                        *        
000030* ACTIVE SUBSCRIPTION RECORD -- SEQUENTIAL LOOKUP FILE, LOADED   *        
000040* INTO W03-ACTSUB TABLE, KEYED CUSTOMER-ID + GROUP-ID            *        
000050*****************************************************************         
000060*                                                                         
000070 01  ACTIVE-SUBSCRIPTION-RECORD.                                          
000080     05  ACTSUB-KEY.                                                      
000090         10 ACTSUB-CUSTOMER-ID     PIC X(36).                             
000100         10 ACTSUB-GROUP-ID        PIC X(20).                             
000110     05  ACTSUB-STATUS             PIC X(10).                             
000120         88  ACTSUB-IS-ACTIVE           VALUE 'ACTIVE'.                   
000130         88  ACTSUB-IS-INACTIVE         VALUE 'INACTIVE'.                 
000140     05  FILLER                    PIC X(14).                             

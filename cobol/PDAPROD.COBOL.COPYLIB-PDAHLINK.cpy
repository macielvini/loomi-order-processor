000010*****************************************************************         
000020* PRODUCT DEMONSTRATION APPLICATION (PDA)                        *        
000030* ITEM-HANDLER CALL LINKAGE AREA                                 *        
000040* LENGTH = 603                                                  *         
000050*****************************************************************         
000060   01  PDA-ITEM-LINKAGE.                                                  
000070       05  LK-LENGTH               PIC S9(04)       COMP.                 
000080       05  LK-CALLING-PGM          PIC X(08).                             
000090       05  LK-HANDLER-PGM          PIC X(08).                             
000100       05  LK-CALL-MODE            PIC X(01).                             
000110           88  LK-MODE-VALIDATE         VALUE 'V'.                        
000120           88  LK-MODE-PROCESS          VALUE 'P'.                        
000130       05  LK-ORDER-ID             PIC X(36).                             
000140       05  LK-ORDER-TOTAL-AMT      PIC S9(09)V99    COMP-3.               
000150       05  LK-TODAY-DATE.                                                 
000160           10 LK-TODAY-YYYY        PIC 9(04).                             
000170           10 LK-TODAY-MM          PIC 9(02).                             
000180           10 LK-TODAY-DD          PIC 9(02).                             
000190       05  LK-ITEM.                                                       
000200           10 LK-ITEM-PRODUCT-ID       PIC X(36).                         
000210           10 LK-ITEM-PRODUCT-TYPE     PIC X(12).                         
000220           10 LK-ITEM-QUANTITY         PIC 9(05).                         
000230           10 LK-ITEM-PRICE            PIC S9(07)V99 COMP-3.              
000240           10 LK-ITEM-CUSTOMER-ID      PIC X(36).                         
000250           10 LK-ITEM-META-WAREHOUSE   PIC X(02).                         
000260           10 LK-ITEM-META-DELIV-EMAIL PIC X(60).                         
000270           10 LK-ITEM-META-CNPJ        PIC X(14).                         
000280           10 LK-ITEM-META-IE          PIC X(13).                         
000290           10 LK-ITEM-META-PAY-TERMS   PIC X(06).                         
000300           10 LK-ITEM-META-GROUP-ID    PIC X(20).                         
000310           10 LK-ITEM-META-DISC-AMT    PIC S9(07)V99 COMP-3.              
000320           10 LK-ITEM-META-DELIV-DAYS  PIC 9(03).                         
000330           10 LK-ITEM-META-MAX-CANCEL  PIC X(10).                         
000340           10 LK-ITEM-META-RELEASE-DT  PIC X(10).                         
000350       05  LK-PRODUCT.                                                    
000360           10 LK-PROD-ID                PIC X(36).                        
000370           10 LK-PROD-NAME              PIC X(60).                        
000380           10 LK-PROD-TYPE              PIC X(12).                        
000390           10 LK-PROD-PRICE             PIC S9(07)V99 COMP-3.             
000400           10 LK-PROD-STOCK-QTY         PIC S9(07)    COMP-3.             
000410           10 LK-PROD-IS-ACTIVE         PIC X(01).                        
000420           10 LK-PROD-META-RELEASE-DATE PIC X(10).                        
000430           10 LK-PROD-META-PREORD-DISC  PIC S9(07)V99 COMP-3.             
000440           10 LK-PROD-META-GROUP-ID     PIC X(20).                        
000450       05  LK-SUBGROUP-SEEN-GRP          PIC X(200).                      
000460       05  LK-SUBGROUP-SEEN-ARRAY        REDEFINES                        
000470                                         LK-SUBGROUP-SEEN-GRP.            
000480           10 LK-SUBGROUP-SEEN  OCCURS 10 TIMES PIC X(20).                
000490       05  LK-SUBGROUP-SEEN-COUNT        PIC 9(03) COMP-3.                
000500       05  LK-ACTIVE-SUB-COUNT            PIC 9(03) COMP-3.               
000510       05  LK-DUP-ACTIVE-SUB-SW           PIC X(01).                      
000520           88  LK-DUP-ACTIVE-SUB-FOUND        VALUE 'Y'.                  
000530       05  LK-ALREADY-OWNED-SW            PIC X(01).                      
000540           88  LK-ITEM-ALREADY-OWNED          VALUE 'Y'.                  
000550       05  LK-RESULT.                                                     
000560           10 LK-ERROR-CODE          PIC X(30).                           
000570           10 LK-REVIEW-REQUIRED-SW  PIC X(01).                           
000580               88  LK-REVIEW-IS-REQUIRED    VALUE 'Y'.                    
000590           10 LK-LOW-STOCK-ALERT-SW  PIC X(01).                           
000600               88  LK-LOW-STOCK-RAISED      VALUE 'Y'.                    
000610           10 LK-EMAIL-SEND-SW       PIC X(01).                           
000620               88  LK-EMAIL-IS-QUEUED       VALUE 'Y'.                    
000630           10 LK-LICENSE-KEY-OUT     PIC X(16).                           
000640       05  FILLER                    PIC X(89).                           
